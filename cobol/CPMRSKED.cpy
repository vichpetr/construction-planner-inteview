000100******************************************************************
000110* COPYBOOK    :: CPMRSKED
000120* BESCHREIBUNG :: Record layout for the schedule output deck
000130*                 (file SCHEDULE-OUT) written by CPMSKED once the
000140*                 forward and backward CPM passes have completed.
000150*                 One record per task, in the same order the task
000160*                 was read from TASK-IN - no re-sort on output.
000170*
000180* Aenderungen:
000190*----------------------------------------------------------------*
000200* Vers. | Datum    | von | Kommentar                             *
000210*-------|----------|-----|---------------------------------------*
000220*A.00.00|1991-02-11| rlw | Neuerstellung - CPM Batch Planner     *
000230*A.00.01|1994-05-03| jgk | LATEST-START/FINISH Felder ergaenzt    *
000240*A.00.02|1999-01-08| rlw | Y2K - keine Datumsfelder betroffen    *
000250*----------------------------------------------------------------*
000260*
000270 01  CPM-TASK-SCHEDULE-RECORD.
000280*            Schluesselfeld - aus CPM-TASK-RECORD uebernommen
000290     05  CPMS-TASK-CODE            PIC X(10).
000300     05  CPMS-OPERATION-NAME       PIC X(30).
000310     05  CPMS-ELEMENT-NAME         PIC X(30).
000320     05  CPMS-DURATION             PIC 9(04).
000330     05  CPMS-CREW-NAME            PIC X(20).
000340     05  CPMS-CREW-ASSIGN          PIC 9(04).
000350*            Vorwaertslauf - fruehester Start/Ende
000360     05  CPMS-START-INTERVAL       PIC 9(04).
000370     05  CPMS-END-INTERVAL         PIC 9(04).
000380*            Rueckwaertslauf - spaetester Start/Ende
000390     05  CPMS-LATEST-START         PIC 9(04).
000400     05  CPMS-LATEST-FINISH        PIC 9(04).
000410*            Pufferzeit = CPMS-LATEST-START - CPMS-START-INTERVAL
000420     05  CPMS-SLACK                PIC 9(04).
000430*            "Y" = liegt auf dem kritischen Pfad, sonst "N"
000440     05  CPMS-CRITICAL-FLAG        PIC X(01).
000450         88  CPMS-ON-CRIT-PATH         VALUE "Y".
000460         88  CPMS-NOT-ON-CRIT-PATH     VALUE "N".
000470*            Reserve fuer kuenftige Erweiterungen des Satzes
000480     05  FILLER                    PIC X(05).
