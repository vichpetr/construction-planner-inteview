000100******************************************************************
000110* COPYBOOK    :: CPMRTASK
000120* BESCHREIBUNG :: Record layout for the construction-task input
000130*                 deck (file TASK-IN) read by CPMSKED at job start.
000140*                 One occurrence per construction task; the task
000150*                 table in working storage (see CPMRWORK) is built
000160*                 by copying one of these per input record.
000170*
000180* Aenderungen:
000190*----------------------------------------------------------------*
000200* Vers. | Datum    | von | Kommentar                             *
000210*-------|----------|-----|---------------------------------------*
000220*A.00.00|1991-02-11| rlw | Neuerstellung - CPM Batch Planner     *
000230*A.00.01|1993-07-06| jgk | Equipment-Tabelle auf 20 erweitert    *
000240*A.00.02|1996-11-19| dps | Dependency-Tabelle auf 20 erweitert   *
000250*A.00.03|1999-01-08| rlw | Y2K - keine Datumsfelder betroffen    *
000260*----------------------------------------------------------------*
000270*
000280* CPMT-EQUIP-COUNT and CPMT-DEP-COUNT tell how many of the
000290* occurrences below CPMT-EQUIP-TABLE / CPMT-DEP-TABLE are really
000300* in use; the remainder of each table is spaces/zeros and is
000310* carried along unread.  20 is a working ceiling, not a hard
000320* limit from the originating system - raise MAX-EQUIP-ITEMS and
000330* MAX-DEP-ITEMS below together if it is ever outgrown.
000340*
000350 01  CPM-TASK-RECORD.
000360*            Schluesselfeld - eindeutiger Vorgangscode
000370     05  CPMT-TASK-CODE           PIC X(10).
000380*            Bezeichnung des Arbeitsvorganges
000390     05  CPMT-OPERATION-NAME      PIC X(30).
000400*            Bauteil / Gewerk, dem der Vorgang zugeordnet ist
000410     05  CPMT-ELEMENT-NAME        PIC X(30).
000420*            Vorgangsdauer in ganzen Zeiteinheiten (Tagen)
000430     05  CPMT-DURATION             PIC 9(04).
000440*            Name der eingesetzten Kolonne/Crew, kann leer sein
000450     05  CPMT-CREW-NAME            PIC X(20).
000460*            Anzahl eingesetzter Kolonnenkraefte, 0 = keine Crew
000470     05  CPMT-CREW-ASSIGN          PIC 9(04).
000480*            Anzahl belegter CPMT-EQUIP-TABLE Eintraege (0-20)
000490     05  CPMT-EQUIP-COUNT          PIC 9(02).
000500*            Geraeteliste - max. MAX-EQUIP-ITEMS Eintraege
000510     05  CPMT-EQUIP-TABLE          OCCURS 20 TIMES.
000520         10  CPMT-EQUIP-NAME       PIC X(20).
000530         10  CPMT-EQUIP-QTY        PIC 9(04).
000540         10  FILLER                PIC X(02).
000550*            Anzahl belegter CPMT-DEP-TABLE Eintraege (0-20)
000560     05  CPMT-DEP-COUNT            PIC 9(02).
000570*            Vorgaenger-Codes (Abhaengigkeiten) - max. 20
000580     05  CPMT-DEP-TABLE            OCCURS 20 TIMES.
000590         10  CPMT-DEP-CODE         PIC X(10).
000600*            Reserve fuer kuenftige Erweiterungen des Satzes
000610     05  FILLER                    PIC X(08).
