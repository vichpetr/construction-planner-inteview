000100******************************************************************
000110* COPYBOOK    :: CPMRSTAT
000120* BESCHREIBUNG :: Record layout for the one-record project summary
000130*                 deck (file STATS-OUT) written by CPMSKED after
000140*                 the CPM passes and the crew-utilization pass have
000150*                 both completed.  Exactly one record is ever
000160*                 written, regardless of how many tasks were read.
000170*
000180* Aenderungen:
000190*----------------------------------------------------------------*
000200* Vers. | Datum    | von | Kommentar                             *
000210*-------|----------|-----|---------------------------------------*
000220*A.00.00|1991-02-11| rlw | Neuerstellung - CPM Batch Planner     *
000230*A.00.01|1999-01-08| rlw | Y2K - keine Datumsfelder betroffen    *
000240*----------------------------------------------------------------*
000250*
000260 01  CPM-PROJECT-STATISTICS-RECORD.
000270*            Laenge des kritischen Pfades = MAX(END-INTERVAL)
000280     05  CPMX-TOTAL-PROJECT-DURATION   PIC 9(04).
000290*            Maximale gleichzeitige Kolonnenstaerke
000300     05  CPMX-PEAK-CREW-UTILIZATION    PIC 9(04).
000310*            Reserve fuer kuenftige Erweiterungen des Satzes
000320     05  FILLER                       PIC X(12).
