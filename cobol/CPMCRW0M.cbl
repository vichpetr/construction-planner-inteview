000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?NOLMAP, SYMBOLS, INSPECT
000140?SAVE ALL
000150?SAVEABEND
000160?LINES 66
000170?CHECK 3
000180
000190 IDENTIFICATION DIVISION.
000200
000210 PROGRAM-ID. CPMCRW0M.
000220 AUTHOR. D SCHMITT.
000230 INSTALLATION. BAUABTEILUNG DATENVERARBEITUNG.
000240 DATE-WRITTEN. 03/02/1994.
000250 DATE-COMPILED.
000260 SECURITY. NUR FUER INTERNEN GEBRAUCH - BAUABTEILUNG.
000270
000280*****************************************************************
000290* Letzte Aenderung :: 2003-11-04
000300* Letzte Version   :: B.00.02
000310* Kurzbeschreibung :: Kapazitaetsauslastung Mannschaften (CPM) -
000320*                     Spitzenbedarf je Zeiteinheit
000330*
000340* Aenderungen
000350*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000360*----------------------------------------------------------------*
000370* Vers. | Datum    | von | Kommentar                             *
000380*-------|----------|-----|---------------------------------------*
000390*A.00.00|1994-03-02| dps | Neuerstellung - Testdriver COUDRV0O als *
000400*                         | Vorlage fuer LINK-REC-Schnittstelle    *
000410*A.00.01|1996-11-19| dps | Intervall-Tabelle auf 9999 erweitert   *
000420*B.00.00|1999-01-08| rlw | Y2K - keine Datumsfelder betroffen     *
000430*B.00.01|2001-06-12| jgk | Spitzenbedarf-Ausgabe an CPMSKED erg.  *
000440*B.00.02|2003-11-04| kl  | Change-Request 4433 - CRW-RC vereinheitl*
000450*----------------------------------------------------------------*
000460*
000470* Programmbeschreibung
000480* --------------------
000490* Wird von CPMSKED nach erfolgreichem Rueckwaertslauf gerufen, und
000500* zwar einmal fuer den gesamten Planungslauf.  Baut eine
000510* Intervall-Tabelle von Zeiteinheit 1 bis zur Projektdauer auf und
000520* addiert fuer jeden Vorgang seine Mannschaftsstaerke
000530* (CREW-ASSIGN) in jede Zeiteinheit zwischen START-INTERVAL
000540* (einschliesslich) und START-INTERVAL + DURATION (ausschliess-
000550* lich) - Crew headcount rule.  Der Spitzenwert ueber alle
000560* Intervalle ist PEAK-CREW-UTILIZATION.
000570*
000580* Dieses Modul erhaelt die bereits vom Vorwaerts-/Rueckwaerts-
000590* lauf (CPMFWD0M/CPMBWD0M) vollstaendig terminierte Vorgangs-
000600* tabelle CPMW-TASK-TABLE nur lesend - es veraendert weder
000610* EARLY-START/EARLY-FINISH noch die spaeten Zeiten, sondern
000620* wertet ausschliesslich WTSK-EARLY-START und WTSK-DURATION aus,
000630* um die tatsaechliche (nicht die fruehestmoegliche) Belegung
000640* der Kolonnen zu ermitteln, wie sie der Terminplan am Ende
000650* ausweist.
000660*
000670******************************************************************
000680
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     SWITCH-1 IS CPM-SHOW-VERSION
000740         ON STATUS IS SHOW-VERSION
000750     CLASS ALPHNUM IS "0123456789"
000760                      "abcdefghijklmnopqrstuvwxyz"
000770                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000780                      " .,;-_!$%&/=*+".
000790
000800 DATA DIVISION.
000810 WORKING-STORAGE SECTION.
000820*--------------------------------------------------------------------*
000830* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000840*--------------------------------------------------------------------*
000850 01          COMP-FELDER.
000860*    C4-I1  - Laufindex ueber die Vorgangstabelle (ein Eintrag je
000870*             Vorgang, wie von CPMSKED per TASK-IN aufgebaut)
000880     05      C4-I1               PIC S9(04) COMP.
000890*    C4-IVL - Laufindex ueber die Intervall-Tabelle (eine Zeiteinheit
000900*             des Bauzeitplanes, 1 bis PROJECT-DURATION)
000910     05      C4-IVL              PIC S9(04) COMP.
000920*    C4-FROM/C4-TO - erste und letzte Zeiteinheit, in der der
000930*             gerade betrachtete Vorgang seine Kolonne belegt
000940     05      C4-FROM             PIC S9(04) COMP.
000950     05      C4-TO                PIC S9(04) COMP.
000960*    C4-PEAK - bisher ermittelter Spitzenwert ueber alle Intervalle;
000970*             S9(06), weil mehrere Vorgaenge mit hoher Mannschafts-
000980*             staerke gleichzeitig aktiv sein koennen
000990     05      C4-PEAK             PIC S9(06) COMP.
001000
001010*    C4-X/C4-NUM - byteweise Hilfsfelder fuer Low-Value-Initiali-
001020*             sierung, Praefix-Konvention wie in CPMSKED
001030     05      C4-X.
001040      10                         PIC X value low-value.
001050      10     C4-X2               PIC X.
001060     05      C4-NUM redefines C4-X
001070                                 PIC S9(04) COMP.
001080     05      FILLER              PIC X(02).
001090
001100*--------------------------------------------------------------------*
001110* Felder mit konstantem Inhalt: Praefix K
001120*--------------------------------------------------------------------*
001130 01          KONSTANTE-FELDER.
001140     05      K-MODUL             PIC X(08)      VALUE "CPMCRW0M".
001150*    K-MAX-INTERVAL begrenzt die Intervall-Tabelle und damit die
001160*    laengste zulaessige Projektdauer in Zeiteinheiten - ein
001170*    Planungslauf, der diese Grenze ueberschreitet, wird mit
001180*    CRW-RC = 9999 abgebrochen (siehe B100-VERARBEITUNG)
001190     05      K-MAX-INTERVAL      PIC 9(04) COMP VALUE 9999.
001200     05      FILLER              PIC X(02).
001210
001220*----------------------------------------------------------------*
001230* Conditional-Felder
001240*----------------------------------------------------------------*
001250 01          SCHALTER.
001260     05      PRG-STATUS          PIC 9.
001270          88 PRG-OK                          VALUE ZERO.
001280          88 PRG-ABBRUCH                     VALUE 2.
001290     05      FILLER              PIC X(02).
001300
001310*--------------------------------------------------------------------*
001320* Intervall-Tabelle - je Zeiteinheit die Summe aller zu diesem
001330* Zeitpunkt aktiven Mannschaftsstaerken.  Ein Element je moegliche
001340* Zeiteinheit der Projektdauer; der Index entspricht unmittelbar
001350* der Zeiteinheit (1-basiert, keine Verschiebung).
001360*--------------------------------------------------------------------*
001370 01          INTERVAL-TABLE.
001380     05      INTERVAL-SLOT       OCCURS 9999 TIMES
001390                                  PIC 9(06) COMP.
001400*    INTERVAL-ALPHA-VIEW erlaubt im Notfall eine byteweise Kontrolle
001410*    der Tabelle per DISPLAY/INSPECT, ohne jedes Element einzeln
001420*    anzusprechen - wird produktiv nicht genutzt.
001430 01          INTERVAL-ALPHA-VIEW REDEFINES INTERVAL-TABLE.
001440     05      FILLER              PIC X(39996).
001450
001460*--------------------------------------------------------------------*
001470* Vorgangstabelle - identisch mit der Struktur in CPMSKED; dieses
001480* Modul bekommt sie per CALL als gemeinsamen Speicherbereich
001490* hereingereicht (keine eigene Kopie, kein eigenes Einlesen).
001500*--------------------------------------------------------------------*
001510 LINKAGE SECTION.
001520     COPY CPMRWORK.
001530
001540*--------------------------------------------------------------------*
001550* Schnittstelle zum Aufrufer (CPMSKED).  CRW-PROJECT-DURATION kommt
001560* vom Vorwaertslauf (FWD-PROJECT-DURATION) und wird von CPMSKED vor
001570* dem CALL umgehaengt; CRW-PEAK-UTIL geht als Ergebnis zurueck und
001580* landet unveraendert in PROJECT-STATISTICS-RECORD.
001590*--------------------------------------------------------------------*
001600 01          CRW-LINK-REC.
001610*    CRW-RC: 0 = OK, 9999 = Projektdauer ueberschreitet
001620*            K-MAX-INTERVAL - Abbruch ohne Auslastungsberechnung
001630     05      CRW-RC               PIC S9(04) COMP.
001640     05      CRW-PROJECT-DURATION PIC 9(04) COMP.
001650     05      CRW-PEAK-UTIL        PIC 9(04) COMP.
001660     05      FILLER               PIC X(02).
001670*    CRW-LINK-ALPHA erlaubt im Fehlerfall ein einzeiliges DISPLAY
001680*    des kompletten Uebergabebereiches (wie bei FWD/BWD-LINK-REC).
001690 01          CRW-LINK-ALPHA REDEFINES CRW-LINK-REC.
001700     05      FILLER                PIC X(08).
001710
001720 PROCEDURE DIVISION USING CPMW-TASK-TABLE CRW-LINK-REC.
001730******************************************************************
001740* Steuerungs-Section
001750******************************************************************
001760 A100-STEUERUNG SECTION.
001770 A100-00.
001780*    ---> SWITCH-1 ist ausschliesslich fuer interaktive Testlaeufe
001790*         gedacht - im Batch-Lauf von CPMSKED aus nie gesetzt
001800     IF  SHOW-VERSION
001810         DISPLAY K-MODUL " vom Kapazitaetsmodul"
001820         EXIT PROGRAM
001830     END-IF
001840
001850*    ---> Vorlauf, Verarbeitung, Ende - wie bei den anderen
001860*         CALLed Modulen dieses Laufs (CPMFWD0M, CPMBWD0M)
001870     PERFORM B000-VORLAUF
001880     PERFORM B100-VERARBEITUNG
001890     PERFORM B090-ENDE
001900     EXIT PROGRAM
001910     .
001920 A100-99.
001930     EXIT.
001940
001950******************************************************************
001960* Vorlauf - Intervall-Tabelle auf Null setzen, Rueckgabewerte
001970* initialisieren
001980******************************************************************
001990 B000-VORLAUF SECTION.
002000 B000-00.
002010     MOVE ZERO TO PRG-STATUS
002020     MOVE ZERO TO CRW-PEAK-UTIL
002030*    INITIALIZE setzt alle 9999 Intervall-Elemente auf Null -
002040*    notwendig, weil das Modul bei jedem CALL denselben
002050*    Speicherbereich (Arbeitsbereich des Aufrufers) wiederverwendet
002060*    und sonst Reste eines frueheren Laufes stehen blieben
002070     INITIALIZE INTERVAL-TABLE
002080     .
002090 B000-99.
002100     EXIT.
002110
002120******************************************************************
002130* Ende - Rueckgabecode fuer den Aufrufer setzen
002140******************************************************************
002150 B090-ENDE SECTION.
002160 B090-00.
002170     IF  PRG-ABBRUCH
002180*        Projektdauer zu lang fuer die Intervall-Tabelle -
002190*        CPMSKED meldet dies nicht extra, sondern verlaesst sich
002200*        auf den Rueckgabewert
002210         MOVE 9999 TO CRW-RC
002220     ELSE
002230         MOVE ZERO TO CRW-RC
002240     END-IF
002250     .
002260 B090-99.
002270     EXIT.
002280
002290******************************************************************
002300* Verarbeitung - Intervall-Tabelle fuellen, Spitzenwert ermitteln
002310******************************************************************
002320 B100-VERARBEITUNG SECTION.
002330 B100-00.
002340*    ---> Pruefung, ob die vom Vorwaertslauf gelieferte Projekt-
002350*         dauer ueberhaupt in die Intervall-Tabelle passt; ohne
002360*         diese Pruefung wuerde C100-ONE-TASK/C200-ONE-INTERVAL
002370*         ausserhalb der Tabelle zugreifen
002380     IF  CRW-PROJECT-DURATION > K-MAX-INTERVAL
002390         SET PRG-ABBRUCH TO TRUE
002400         EXIT SECTION
002410     END-IF
002420
002430     MOVE ZERO TO C4-PEAK
002440
002450*    ---> erster Durchlauf: fuer jeden Vorgang seine Mannschafts-
002460*         staerke in die betroffenen Intervalle addieren
002470     PERFORM C100-ONE-TASK THRU C100-ONE-TASK-EXIT
002480         VARYING C4-I1 FROM 1 BY 1
002490             UNTIL C4-I1 > CPMW-TASK-COUNT
002500
002510*    ---> zweiter Durchlauf: ueber alle tatsaechlich genutzten
002520*         Intervalle (1 bis Projektdauer) den Spitzenwert suchen
002530     PERFORM C200-ONE-INTERVAL THRU C200-ONE-INTERVAL-EXIT
002540         VARYING C4-IVL FROM 1 BY 1
002550             UNTIL C4-IVL > CRW-PROJECT-DURATION
002560
002570     MOVE C4-PEAK TO CRW-PEAK-UTIL
002580     .
002590 B100-99.
002600     EXIT.
002610
002620******************************************************************
002630* Crew headcount rule - Mannschaftsstaerke des Vorganges auf jede
002640* Zeiteinheit seiner Laufzeit [START-INTERVAL, START-INTERVAL +
002650* DURATION) addieren.  START-INTERVAL ist 0-basiert (die erste
002660* Zeiteinheit eines ab Zeitpunkt 0 beginnenden Vorganges ist
002670* Intervall 1), deshalb C4-FROM = EARLY-START + 1.
002680******************************************************************
002690 C100-ONE-TASK.
002700     COMPUTE C4-FROM = WTSK-EARLY-START(C4-I1) + 1
002710     COMPUTE C4-TO   = WTSK-EARLY-START(C4-I1) + WTSK-DURATION(C4-I1)
002720
002730*    Ein Vorgang mit DURATION = 0 wuerde C4-TO < C4-FROM liefern -
002740*    die VARYING-Schleife in C110-ONE-SLOT wird dann gar nicht
002750*    betreten, was korrekt ist (keine Kolonnenbelegung)
002760     PERFORM C110-ONE-SLOT THRU C110-ONE-SLOT-EXIT
002770         VARYING C4-IVL FROM C4-FROM BY 1
002780             UNTIL C4-IVL > C4-TO
002790     .
002800 C100-ONE-TASK-EXIT.
002810     EXIT.
002820
002830*    Mannschaftsstaerke des laufenden Vorganges (C4-I1) zur
002840*    laufenden Zeiteinheit (C4-IVL) hinzuaddieren - mehrere
002850*    Vorgaenge koennen im selben Intervall aktiv sein und
002860*    summieren sich hier auf
002870 C110-ONE-SLOT.
002880     ADD  WTSK-CREW-ASSIGN(C4-I1) TO INTERVAL-SLOT(C4-IVL)
002890     .
002900 C110-ONE-SLOT-EXIT.
002910     EXIT.
002920
002930******************************************************************
002940* Spitzenwert ueber alle belegten Intervalle ermitteln - einfache
002950* Maximumsuche, Intervalle ausserhalb der Projektdauer bleiben
002960* unbetrachtet (sie wurden in C100-ONE-TASK ohnehin nicht gefuellt)
002970******************************************************************
002980 C200-ONE-INTERVAL.
002990     IF  INTERVAL-SLOT(C4-IVL) > C4-PEAK
003000         MOVE INTERVAL-SLOT(C4-IVL) TO C4-PEAK
003010     END-IF
003020     .
003030 C200-ONE-INTERVAL-EXIT.
003040     EXIT.
