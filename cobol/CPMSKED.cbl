000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000150?SEARCH  =WSYS022
000160
000170* Bauplanungs-Module
000180?SEARCH  =CPMFWD0
000190?SEARCH  =CPMBWD0
000200?SEARCH  =CPMCRW0
000210
000220?NOLMAP, SYMBOLS, INSPECT
000230?SAVE ALL
000240?SAVEABEND
000250?LINES 66
000260?CHECK 3
000270
000280 IDENTIFICATION DIVISION.
000290
000300 PROGRAM-ID. CPMSKED.
000310 AUTHOR. R L WEISS.
000320 INSTALLATION. BAUABTEILUNG DATENVERARBEITUNG.
000330 DATE-WRITTEN. 02/18/1991.
000340 DATE-COMPILED.
000350 SECURITY. NUR FUER INTERNEN GEBRAUCH - BAUABTEILUNG.
000360
000370*****************************************************************
000380* Letzte Aenderung :: 2003-11-04
000390* Letzte Version   :: C.00.04
000400* Kurzbeschreibung :: Terminplanungslauf (CPM) - Hauptprogramm
000410*
000420* Aenderungen (Version und Datum in Variable K-MODUL-VERS pflegen)
000430*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000440*----------------------------------------------------------------*
000450* Vers. | Datum    | von | Kommentar                             *
000460*-------|----------|-----|---------------------------------------*
000470*A.00.00|1991-02-18| rlw | Neuerstellung                         *
000480*A.00.01|1991-09-02| rlw | Aequipment-Pruefung bei Einlesen ergzt *
000490*A.00.02|1993-07-06| jgk | Geraete-/Abhaengigkeitstab. auf 20    *
000500*A.01.00|1994-05-03| jgk | Rueckwaertslauf + Pufferzeit ergaenzt  *
000510*A.01.01|1996-11-19| dps | MAX-CPMW-TASKS von 200 auf 500 erhoeht*
000520*A.02.00|1997-02-14| dps | Kolonnenauslastung (CPMCRW0M) ergaenzt*
000530*B.00.00|1998-08-21| rlw | Y2K - Pruefung TAL-Zeitfelder, o.B.   *
000540*B.00.01|1999-01-08| rlw | Y2K - Abschlusspruefung, keine Befunde*
000550*B.01.00|2001-06-12| jgk | Meldungstext bei Zyklus-Abbruch erw.  *
000560*C.00.00|2002-03-19| dps | Einlesen auf LINE SEQUENTIAL umgestellt*
000570*C.00.01|2002-03-20| dps | Abbruchliste fuer fehlende Vorgaenger  *
000580*C.00.02|2003-02-05| kl  | SWITCH-2 Debug-Anzeige ergaenzt        *
000590*C.00.03|2003-10-02| kl  | Change-Request 4417 - leere Eingabe ok *
000600*C.00.04|2003-11-04| kl  | Change-Request 4433 - Abbruchcode klar *
000610*----------------------------------------------------------------*
000620*
000630* Programmbeschreibung
000640* --------------------
000650* Liest die Vorgangsdatei TASK-IN vollstaendig in die Arbeits-
000660* tabelle CPMW-TASK-TABLE ein, prueft Geraete- und Abhaengig-
000670* keitsangaben, ruft nacheinander den Vorwaertslauf (CPMFWD0M),
000680* den Rueckwaertslauf (CPMBWD0M) und die Kolonnenauslastung
000690* (CPMCRW0M) auf und schreibt die Ergebnisse nach SCHEDULE-OUT
000700* und STATS-OUT.  Der Lauf wird je Eingabedatei genau einmal
000710* komplett durchgefuehrt - es gibt keinen Register-/Clear-Zyklus
000720* wie im Online-System.
000730*
000740* Dieses Modul haelt die einzige Instanz der Vorgangstabelle
000750* CPMW-TASK-TABLE (COPY CPMRWORK) im Speicher und reicht sie per
000760* CALL an alle drei Rechenmodule weiter - diese schreiben ihre
000770* Ergebnisse (EARLY-/LATE-START, SLACK, CRITICAL-FLAG) direkt in
000780* dieselbe Tabelle zurueck, es werden keine Kopien angelegt.
000790*
000800******************************************************************
000810
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     SWITCH-1 IS CPM-SHOW-VERSION
000870         ON STATUS IS SHOW-VERSION
000880     SWITCH-2 IS CPM-DEBUG-SWITCH
000890         ON STATUS IS DEBUG-ON
000900     CLASS ALPHNUM IS "0123456789"
000910                      "abcdefghijklmnopqrstuvwxyz"
000920                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000930                      " .,;-_!$%&/=*+".
000940
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970*    Vorgangsdatei - eine Zeile je Bauvorgang, vom Planer vorher
000980*    mit einem Editor/Excel-Export erstellt
000990     SELECT TASK-IN         ASSIGN TO "TASK-IN"
001000                             ORGANIZATION IS LINE SEQUENTIAL.
001010*    Terminplan - eine Zeile je Bauvorgang mit allen CPM-Ergebnissen
001020     SELECT SCHEDULE-OUT    ASSIGN TO "SCHEDOUT"
001030                             ORGANIZATION IS LINE SEQUENTIAL.
001040*    Projektkennzahlen - genau eine Zeile je Lauf
001050     SELECT STATS-OUT       ASSIGN TO "STATSOUT"
001060                             ORGANIZATION IS LINE SEQUENTIAL.
001070
001080 DATA DIVISION.
001090 FILE SECTION.
001100
001110*----------------------------------------------------------------*
001120* Eingabedatei - ein Satz je Bauvorgang
001130*----------------------------------------------------------------*
001140 FD  TASK-IN.
001150*    Satzlayout siehe CPMRTASK - identisch mit dem Layout, das
001160*    CPMT-Felder auf die Vorgangstabelle WTSK- ueberfuehrt
001170     COPY CPMRTASK.
001180
001190*----------------------------------------------------------------*
001200* Ausgabedatei - Terminplan, ein Satz je Bauvorgang
001210*----------------------------------------------------------------*
001220 FD  SCHEDULE-OUT.
001230*    Satzlayout siehe CPMRSKED - CPMS-Felder werden ausschliess-
001240*    lich in B210-WRITE-SCHEDULE belegt
001250     COPY CPMRSKED.
001260
001270*----------------------------------------------------------------*
001280* Ausgabedatei - genau ein Satz mit den Projektkennzahlen
001290*----------------------------------------------------------------*
001300 FD  STATS-OUT.
001310*    Satzlayout siehe CPMRSTAT - CPMX-Felder werden ausschliess-
001320*    lich in B200-WRITE-STATS belegt, genau einmal je Lauf
001330     COPY CPMRSTAT.
001340
001350 WORKING-STORAGE SECTION.
001360*--------------------------------------------------------------------*
001370* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001380*--------------------------------------------------------------------*
001390 01          COMP-FELDER.
001400*    C4-ANZ/C4-COUNT - allgemeine Stueckzaehler, frei verwendbar
001410*            in den jeweiligen Paragraphen
001420     05      C4-ANZ              PIC S9(04) COMP.
001430     05      C4-COUNT            PIC S9(04) COMP.
001440*    C4-I1 - Hauptindex ueber die Vorgangstabelle, sowohl beim
001450*            Einlesen (= CPMW-TASK-COUNT des gerade gelesenen
001460*            Satzes) als auch beim Schreiben von SCHEDULE-OUT
001470     05      C4-I1               PIC S9(04) COMP.
001480*    C4-I2 - zweiter Index, beim Einlesen ueber die Vorgaenger-
001490*            liste des aktuellen Satzes
001500     05      C4-I2               PIC S9(04) COMP.
001510
001520*    C4-X/C4-NUM - byteweises Hilfsfeld fuer Low-Value-Init.
001530     05      C4-X.
001540      10                         PIC X value low-value.
001550      10     C4-X2               PIC X.
001560     05      C4-NUM redefines C4-X
001570                                 PIC S9(04) COMP.
001580
001590*    C9-ANZ - groesserer Zaehler, bislang ungenutzt reserviert
001600*            fuer kuenftige Auswertungen mit mehr als 9999 Saetzen
001610     05      C9-ANZ              PIC S9(09) COMP.
001620     05      FILLER              PIC X(02).
001630
001640*--------------------------------------------------------------------*
001650* Display-Felder: Praefix D
001660*--------------------------------------------------------------------*
001670 01          DISPLAY-FELDER.
001680*    D-NUM2/D-NUM4 - Editierfelder fuer DISPLAY-Ausgaben, bislang
001690*            nicht produktiv benutzt, aus dem Vorgaengermodul
001700*            uebernommen fuer kuenftige Formatierungen
001710     05      D-NUM2              PIC  9(02).
001720     05      D-NUM4              PIC -9(04).
001730     05      FILLER              PIC X(02).
001740
001750*--------------------------------------------------------------------*
001760* Felder mit konstantem Inhalt: Praefix K
001770*--------------------------------------------------------------------*
001780 01          KONSTANTE-FELDER.
001790     05      K-MODUL             PIC X(08)      VALUE "CPMSKED".
001800     05      K-MODUL-VERS        PIC X(10)      VALUE "C.00.04".
001810     05      FILLER              PIC X(02).
001820
001830*----------------------------------------------------------------*
001840* Conditional-Felder
001850*----------------------------------------------------------------*
001860 01          SCHALTER.
001870     05      FILE-STATUS         PIC X(02).
001880          88 FILE-OK                         VALUE "00".
001890          88 FILE-NOK                        VALUE "01" THRU "99".
001900*    REC-STAT - byteweise Sicht auf FILE-STATUS; hier nicht fuer
001910*    eine eigene Fehlerbehandlung genutzt (das Modul verlaesst
001920*    sich auf AT END beim READ), aber als Konvention mitgefuehrt,
001930*    falls eine spaetere Version permanente I/O-Fehler abfangen
001940*    soll
001950     05      REC-STAT REDEFINES  FILE-STATUS.
001960        10   FILE-STATUS1        PIC X.
001970          88 FILE-EOF                        VALUE "1".
001980          88 FILE-PERMERR                    VALUE "3".
001990        10                       PIC X.
002000
002010     05      PRG-STATUS          PIC 9.
002020          88 PRG-OK                          VALUE ZERO.
002030          88 PRG-ABBRUCH                     VALUE 2.
002040
002050*    TASK-EOF-FLAG - steuert die Einlese-Schleife in B000-VORLAUF;
002060*    wird ausschliesslich ueber die AT END-Klausel des READ
002070*    gesetzt, niemals von Hand zurueckgesetzt
002080     05      TASK-EOF-FLAG       PIC X          VALUE "N".
002090          88 TASK-FILE-EOF                      VALUE "Y".
002100     05      FILLER              PIC X(02).
002110
002120*    TASK-EOF-DUMMY - byteweise Alternativsicht, aus den
002130*    Vorgaengermodulen uebernommene Konvention fuer Statusbytes,
002140*    hier ohne eigenen Verwendungszweck
002150 01          TASK-EOF-DUMMY REDEFINES TASK-EOF-FLAG  PIC X.
002160
002170*--------------------------------------------------------------------*
002180* weitere Arbeitsfelder
002190*--------------------------------------------------------------------*
002200 01          WORK-FELDER.
002210*    W-DUMMY - unbenutztes Reservefeld, Shop-Konvention aus den
002220*            anderen Tandem-Modulen uebernommen
002230     05      W-DUMMY             PIC X(02).
002240*    ZEILE - allgemeiner Pufferbereich, bislang nicht produktiv
002250*            benutzt, fuer kuenftige freie DISPLAY-Texte reserviert
002260     05      ZEILE               PIC X(80).
002270     05      FILLER              PIC X(02).
002280
002290*--------------------------------------------------------------------*
002300* Datum-/Uhrzeitfelder (fuer TAL-Routine)
002310*--------------------------------------------------------------------*
002320*    TAL-TIME - COMP-Darstellung, wie sie ENTER TAL "TIME" liefert;
002330*    identisch mit der Struktur, die dieser Shop in allen seinen
002340*    Tandem-Modulen fuer die Systemzeit verwendet (siehe SRCCOMPE,
002350*    COUDRV0E, SSFANO0E, SSFEIN0E)
002360 01          TAL-TIME.
002370     05      TAL-JHJJMMTT.
002380      10     TAL-JHJJ            PIC S9(04) COMP.
002390      10     TAL-MM              PIC S9(04) COMP.
002400      10     TAL-TT              PIC S9(04) COMP.
002410     05      TAL-HHMI.
002420      10     TAL-HH              PIC S9(04) COMP.
002430      10     TAL-MI              PIC S9(04) COMP.
002440     05      TAL-SS              PIC S9(04) COMP.
002450     05      FILLER              PIC X(02).
002460
002470*    TAL-TIME-D - DISPLAY-Spiegelbild von TAL-TIME, per MOVE CORR
002480*    gefuellt, damit die Ziffern auch ohne COMP-Entpackung
002490*    angezeigt werden koennen
002500 01          TAL-TIME-D.
002510     05      TAL-JHJJMMTT.
002520        10   TAL-JHJJ            PIC  9(04).
002530        10   TAL-MM              PIC  9(02).
002540        10   TAL-TT              PIC  9(02).
002550     05      TAL-HHMI.
002560        10   TAL-HH              PIC  9(02).
002570        10   TAL-MI              PIC  9(02).
002580     05      TAL-SS              PIC  9(02).
002590     05      FILLER              PIC X(02).
002600*    TAL-TIME-N - einzelnes numerisches Feld ueber denselben
002610*    Speicherbereich wie TAL-TIME-D, fuer die einzeilige
002620*    Debug-Anzeige in C000-INIT.  TAL-TIME-D ist 14 Stellen breit
002630*    (JHJJMMTT = 8, HHMI = 4, SS = 2); TAL-TIME-N14 deckt die
002640*    Gruppe deshalb vollstaendig ab - wie bei REC-STAT oben muss
002650*    eine REDEFINES-Sicht ihre Basisgruppe immer 1:1 abbilden
002660 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002670     05      TAL-TIME-N14        PIC  9(14).
002680
002690
002700*--------------------------------------------------------------------*
002710* Vorgangstabelle - geteilt mit CPMFWD0M, CPMBWD0M, CPMCRW0M
002720*--------------------------------------------------------------------*
002730     COPY CPMRWORK.
002740
002750*            Flachdarstellung einer Abbruchzeile fuer die Ausgabe
002760 01          BAD-PAIR-DISPLAY.
002770     05      BDP-TASK            PIC X(10).
002780     05      FILLER              PIC X(01) VALUE " ".
002790     05      BDP-ARROW           PIC X(03) VALUE "-->".
002800     05      FILLER              PIC X(01) VALUE " ".
002810     05      BDP-DEP             PIC X(10).
002820*    BAD-PAIR-ALT - dieselben 25 Bytes als ein einziges Feld, fuer
002830*    ein DISPLAY ohne die drei Einzelfelder einzeln aufzaehlen zu
002840*    muessen (siehe B111-SHOW-BAD-PAIR)
002850 01          BAD-PAIR-ALT REDEFINES BAD-PAIR-DISPLAY.
002860     05      BDP-FULL-LINE       PIC X(25).
002870
002880*--------------------------------------------------------------------*
002890* Schnittstelle zu CPMFWD0M - Vorwaertslauf
002900*--------------------------------------------------------------------*
002910 01          FWD-LINK-REC.
002920     05      FWD-RC              PIC S9(04) COMP.
002930*                0 = OK, 9999 = Abbruch
002940     05      FWD-ERROR-KIND      PIC X(02).
002950*                "DV" = Abhaengigkeit fehlt, "CY" = Zyklus
002960     05      FWD-PROJECT-DURATION PIC 9(04) COMP.
002970     05      FWD-BAD-COUNT       PIC 9(04) COMP.
002980     05      FWD-BAD-TABLE       OCCURS 500 TIMES.
002990         10  FWD-BAD-TASK        PIC X(10).
003000         10  FWD-BAD-DEP         PIC X(10).
003010     05      FILLER              PIC X(02).
003020
003030*--------------------------------------------------------------------*
003040* Schnittstelle zu CPMBWD0M - Rueckwaertslauf
003050*--------------------------------------------------------------------*
003060 01          BWD-LINK-REC.
003070*    BWD-RC: 0 = OK, 9999 = Abbruch, wie bei FWD-RC
003080     05      BWD-RC              PIC S9(04) COMP.
003090*    BWD-ERROR-KIND wird vom Rueckwaertslauf gesetzt, aber von
003100*    diesem Modul nicht ausgewertet - CPMBWD0M kann nach einem
003110*    erfolgreichen Vorwaertslauf ohnehin nur noch an einem im
003120*    Vorwaertslauf verdeckt gebliebenen Zyklus scheitern
003130     05      BWD-ERROR-KIND      PIC X(02).
003140*    BWD-PROJECT-DURATION wird als EINGABE belegt (aus
003150*    FWD-PROJECT-DURATION) - CPMBWD0M liest dieses Feld nur,
003160*    es schreibt es nicht zurueck
003170     05      BWD-PROJECT-DURATION PIC 9(04) COMP.
003180     05      BWD-BAD-COUNT       PIC 9(04) COMP.
003190*    BWD-BAD-TABLE: nur BWD-BAD-TASK wird von CPMBWD0M belegt,
003200*    BWD-BAD-DEP bleibt stets leer (siehe B121-SHOW-BAD-TASK)
003210     05      BWD-BAD-TABLE       OCCURS 500 TIMES.
003220         10  BWD-BAD-TASK        PIC X(10).
003230         10  BWD-BAD-DEP         PIC X(10).
003240     05      FILLER              PIC X(02).
003250
003260*--------------------------------------------------------------------*
003270* Schnittstelle zu CPMCRW0M - Kolonnenauslastung
003280*--------------------------------------------------------------------*
003290 01          CRW-LINK-REC.
003300*    CRW-RC wird von CPMCRW0M derzeit nicht auf einen Fehlerwert
003310*    gesetzt - die Kolonnenauslastung kann an einer bereits
003320*    vollstaendig terminierten Vorgangstabelle nicht mehr
003330*    scheitern, das Feld ist aber fuer eine kuenftige Pruefung
003340*    (z.B. Geraetename unbekannt) bereits vorgesehen
003350     05      CRW-RC              PIC S9(04) COMP.
003360*    CRW-PROJECT-DURATION - Eingabe, identisch mit
003370*    FWD-PROJECT-DURATION; legt fest, wie viele Intervalle die
003380*    INTERVAL-TABLE in CPMCRW0M ueberhaupt fuehren muss
003390     05      CRW-PROJECT-DURATION PIC 9(04) COMP.
003400*    CRW-PEAK-UTIL - einzige Ausgabe dieses Moduls, geht
003410*    unveraendert in CPMX-PEAK-CREW-UTILIZATION ein
003420     05      CRW-PEAK-UTIL       PIC 9(04) COMP.
003430     05      FILLER              PIC X(02).
003440
003450 PROCEDURE DIVISION.
003460******************************************************************
003470* Steuerungs-Section
003480******************************************************************
003490 A100-STEUERUNG SECTION.
003500 A100-00.
003510*    Hauptablauf des gesamten Planungslaufes - Vorlauf, Verar-
003520*    beitung, Nachlauf; je Aufruf dieses Programms genau einmal
003530*    durchlaufen, es gibt keine Schleife um A100-00 herum
003540**  ---> wenn SWITCH-1 gesetzt ist nur Versionsanzeige, dann Ende
003550     IF  SHOW-VERSION
003560         DISPLAY K-MODUL " Version " K-MODUL-VERS
003570         STOP RUN
003580     END-IF
003590
003600**  ---> Vorlauf: Datei oeffnen, Vorgaenge einlesen und pruefen
003610     PERFORM B000-VORLAUF
003620
003630**  ---> Verarbeitung: CPM-Laeufe und Kolonnenauslastung
003640*        ein Abbruch im Vorlauf (z.B. Vorgangstabelle voll) darf
003650*        die drei Rechenmodule nicht mehr anlaufen lassen - die
003660*        Tabelle ist dann nicht vollstaendig und jedes Ergebnis
003670*        waere falsch
003680     IF  PRG-ABBRUCH
003690         CONTINUE
003700     ELSE
003710         PERFORM B100-VERARBEITUNG
003720     END-IF
003730
003740**  ---> Nachlauf: Ausgabedateien schliessen, Meldung ausgeben
003750     PERFORM B090-ENDE
003760
003770*    Change-Request 4433: der Batch-RETURN-CODE muss eindeutig
003780*    zwischen "Lauf ok" und "Abbruch" unterscheiden, damit ihn
003790*    der Produktionsscheduler auswerten kann
003800     IF  PRG-ABBRUCH
003810         MOVE 16 TO RETURN-CODE
003820     ELSE
003830         MOVE ZERO TO RETURN-CODE
003840     END-IF
003850     STOP RUN
003860     .
003870 A100-99.
003880     EXIT.
003890
003900******************************************************************
003910* Vorlauf - Vorgangsdatei einlesen
003920******************************************************************
003930 B000-VORLAUF SECTION.
003940 B000-00.
003950     PERFORM C000-INIT
003960
003970     OPEN INPUT TASK-IN
003980     OPEN OUTPUT SCHEDULE-OUT
003990     OPEN OUTPUT STATS-OUT
004000
004010     READ TASK-IN
004020         AT END SET TASK-FILE-EOF TO TRUE
004030     END-READ
004040
004050*    Change-Request 4417: eine leere TASK-IN (sofortiges AT END)
004060*    ist kein Fehler, die Schleife laeuft dann einfach keinmal
004070     PERFORM B010-LOAD-ONE-TASK
004080        UNTIL TASK-FILE-EOF OR PRG-ABBRUCH
004090
004100     IF  PRG-ABBRUCH
004110         CONTINUE
004120     ELSE
004130         DISPLAY K-MODUL ": " CPMW-TASK-COUNT " Vorgaenge gelesen"
004140     END-IF
004150     .
004160 B000-99.
004170     EXIT.
004180
004190******************************************************************
004200* Einen Vorgangssatz in die Arbeitstabelle uebernehmen und die
004210* Geraeteangaben pruefen (Equipment validation rule)
004220******************************************************************
004230 B010-LOAD-ONE-TASK SECTION.
004240 B010-00.
004250*    wird einmal je gelesenem TASK-IN Satz durchlaufen - der
004260*    Zaehler CPMW-TASK-COUNT ist zugleich der Tabellenindex, unter
004270*    dem der Satz gleich abgelegt wird
004280     ADD  1 TO CPMW-TASK-COUNT
004290
004300*    die Tabellengrenze (MAX-CPMW-TASKS, siehe CPMRWORK) wurde
004310*    1996 von 200 auf 500 erhoeht (Aenderung A.01.01) - wird sie
004320*    trotzdem ueberschritten, bricht der Lauf sofort ab, denn ein
004330*    Abschneiden der Eingabe wuerde ein unvollstaendiges und damit
004340*    irrefuehrendes Ergebnis liefern
004350     IF  CPMW-TASK-COUNT > MAX-CPMW-TASKS
004360         DISPLAY K-MODUL ": zu viele Vorgaenge - Grenze "
004370                 MAX-CPMW-TASKS " ueberschritten"
004380         SET PRG-ABBRUCH TO TRUE
004390         EXIT SECTION
004400     END-IF
004410
004420*    Satzfelder 1:1 in die Arbeitstabelle uebernehmen
004430     MOVE CPMT-TASK-CODE      TO WTSK-TASK-CODE(CPMW-TASK-COUNT)
004440     MOVE CPMT-OPERATION-NAME TO WTSK-OPERATION-NAME(CPMW-TASK-COUNT)
004450     MOVE CPMT-ELEMENT-NAME   TO WTSK-ELEMENT-NAME(CPMW-TASK-COUNT)
004460     MOVE CPMT-DURATION       TO WTSK-DURATION(CPMW-TASK-COUNT)
004470     MOVE CPMT-CREW-NAME      TO WTSK-CREW-NAME(CPMW-TASK-COUNT)
004480     MOVE CPMT-CREW-ASSIGN    TO WTSK-CREW-ASSIGN(CPMW-TASK-COUNT)
004490     MOVE CPMT-EQUIP-COUNT    TO WTSK-EQUIP-COUNT(CPMW-TASK-COUNT)
004500     MOVE CPMT-DEP-COUNT      TO WTSK-DEP-COUNT(CPMW-TASK-COUNT)
004510*    alle CPM-Ergebnisfelder werden bewusst schon hier auf Null
004520*    gesetzt - CPMFWD0M/CPMBWD0M erwarten definierte Startwerte,
004530*    nicht zufaelligen Tabelleninhalt aus einem frueheren Lauf
004540     MOVE ZERO                TO WTSK-EARLY-START(CPMW-TASK-COUNT)
004550                                  WTSK-EARLY-FINISH(CPMW-TASK-COUNT)
004560                                  WTSK-LATE-START(CPMW-TASK-COUNT)
004570                                  WTSK-LATE-FINISH(CPMW-TASK-COUNT)
004580                                  WTSK-SLACK(CPMW-TASK-COUNT)
004590     MOVE "N"                  TO WTSK-CRITICAL-FLAG(CPMW-TASK-COUNT)
004600                                   WTSK-FWD-DONE-FLAG(CPMW-TASK-COUNT)
004610                                   WTSK-BWD-DONE-FLAG(CPMW-TASK-COUNT)
004620
004630*    Geraeteangaben pruefen (Equipment validation rule) - ohne
004640*    gueltigen Geraetenamen und positive Menge waere die spaetere
004650*    Kolonnenauslastung (CPMCRW0M) nicht sinnvoll auswertbar
004660     PERFORM B011-COPY-EQUIP THRU B011-COPY-EQUIP-EXIT
004670         VARYING C4-I1 FROM 1 BY 1
004680             UNTIL C4-I1 > CPMT-EQUIP-COUNT
004690                OR PRG-ABBRUCH
004700
004710*    Vorgaengercodes unveraendert uebernehmen - ob sie tatsaechlich
004720*    auf existierende Vorgaenge verweisen, prueft erst CPMFWD0M
004730*    (Dependency validation rule), nicht dieses Modul
004740     PERFORM B012-COPY-DEP THRU B012-COPY-DEP-EXIT
004750         VARYING C4-I2 FROM 1 BY 1
004760             UNTIL C4-I2 > CPMT-DEP-COUNT
004770
004780     READ TASK-IN
004790         AT END SET TASK-FILE-EOF TO TRUE
004800     END-READ
004810     .
004820 B010-99.
004830     EXIT.
004840
004850******************************************************************
004860* Geraet Nr. C4-I1 des aktuellen Vorganges uebernehmen und pruefen
004870******************************************************************
004880 B011-COPY-EQUIP.
004890*    ein leerer Geraetename waere in der Kolonnenauslastung nicht
004900*    vom "kein Geraet benoetigt"-Fall zu unterscheiden - deshalb
004910*    harter Abbruch statt stillschweigendem Ueberspringen
004920     IF  CPMT-EQUIP-NAME(C4-I1) = SPACES
004930         DISPLAY K-MODUL ": Vorgang " CPMT-TASK-CODE
004940                 " - Geraetename leer - Abbruch"
004950         SET PRG-ABBRUCH TO TRUE
004960         GO TO B011-COPY-EQUIP-EXIT
004970     END-IF
004980*    eine Menge von Null oder weniger waere im Intervall-Aufbau
004990*    von CPMCRW0M (K-MAX-INTERVAL-Pruefung) sinnlos
005000     IF  CPMT-EQUIP-QTY(C4-I1) NOT GREATER THAN ZERO
005010         DISPLAY K-MODUL ": Vorgang " CPMT-TASK-CODE
005020                 " - Geraetemenge nicht positiv - Abbruch"
005030         SET PRG-ABBRUCH TO TRUE
005040         GO TO B011-COPY-EQUIP-EXIT
005050     END-IF
005060     MOVE CPMT-EQUIP-NAME(C4-I1)
005070                        TO WTSK-EQUIP-NAME(CPMW-TASK-COUNT, C4-I1)
005080     MOVE CPMT-EQUIP-QTY(C4-I1)
005090                        TO WTSK-EQUIP-QTY(CPMW-TASK-COUNT, C4-I1)
005100     .
005110 B011-COPY-EQUIP-EXIT.
005120     EXIT.
005130
005140******************************************************************
005150* Vorgaengercode Nr. C4-I2 des aktuellen Vorganges uebernehmen
005160******************************************************************
005170 B012-COPY-DEP.
005180*    einfache Feldkopie ohne Pruefung - die Gueltigkeit dieses
005190*    Codes (verweist er auf einen tatsaechlich vorhandenen
005200*    Vorgang) wird erst spaeter von CPMFWD0M entschieden
005210     MOVE CPMT-DEP-CODE(C4-I2)
005220                        TO WTSK-DEP-CODE(CPMW-TASK-COUNT, C4-I2)
005230     .
005240 B012-COPY-DEP-EXIT.
005250     EXIT.
005260
005270******************************************************************
005280* Verarbeitung - Vorwaerts-/Rueckwaertslauf, Kolonnenauslastung
005290******************************************************************
005300 B100-VERARBEITUNG SECTION.
005310 B100-00.
005320*    Change-Request 4417: eine Vorgangstabelle mit keinem Satz ist
005330*    gueltig - es gibt dann nichts zu terminieren, aber STATS-OUT
005340*    bekommt trotzdem einen (leeren) Kennzahlensatz, damit
005350*    nachgeschaltete Jobs immer genau eine Zeile vorfinden
005360     IF  CPMW-TASK-COUNT = ZERO
005370**       --> leere Eingabe ist kein Fehler (Change-Request 4417)
005380         MOVE ZERO TO FWD-PROJECT-DURATION
005390                       CRW-PEAK-UTIL
005400         PERFORM B200-WRITE-STATS
005410         EXIT SECTION
005420     END-IF
005430
005440**  ---> Vorwaertslauf: frueheste Start-/Endzeitpunkte, Pruefungen
005450*        CPMFWD0M validiert zuerst alle Abhaengigkeiten, baut dann
005460*        die Nachfolgerliste und fuehrt den eigentlichen
005470*        Vorwaertslauf durch - alles in einem CALL
005480     MOVE ZERO TO FWD-RC
005490     CALL "CPMFWD0M" USING CPMW-TASK-TABLE FWD-LINK-REC
005500     IF  FWD-RC NOT = ZERO
005510         PERFORM B110-REPORT-FWD-ABORT
005520         SET PRG-ABBRUCH TO TRUE
005530         EXIT SECTION
005540     END-IF
005550
005560**  ---> Rueckwaertslauf: spaeteste Start-/Endzeitpunkte, Pufferzeit
005570*        die vom Vorwaertslauf ermittelte Projektdauer ist die
005580*        Randbedingung, von der aus CPMBWD0M rueckwaerts rechnet
005590     MOVE FWD-PROJECT-DURATION TO BWD-PROJECT-DURATION
005600     CALL "CPMBWD0M" USING CPMW-TASK-TABLE BWD-LINK-REC
005610     IF  BWD-RC NOT = ZERO
005620         PERFORM B120-REPORT-BWD-ABORT
005630         SET PRG-ABBRUCH TO TRUE
005640         EXIT SECTION
005650     END-IF
005660
005670**  ---> Kolonnenauslastung auf Basis der jetzt geplanten Vorgaenge
005680*        CPMCRW0M liest nur noch EARLY-START/DURATION, die von den
005690*        beiden vorherigen Laeufen bereits feststehen
005700     MOVE FWD-PROJECT-DURATION TO CRW-PROJECT-DURATION
005710     CALL "CPMCRW0M" USING CPMW-TASK-TABLE CRW-LINK-REC
005720
005730**  ---> Ergebnisse schreiben
005740     PERFORM B210-WRITE-SCHEDULE THRU B210-WRITE-SCHEDULE-EXIT
005750         VARYING C4-I1 FROM 1 BY 1
005760             UNTIL C4-I1 > CPMW-TASK-COUNT
005770
005780     PERFORM B200-WRITE-STATS
005790     .
005800 B100-99.
005810     EXIT.
005820
005830******************************************************************
005840* Abbruchmeldung des Vorwaertslaufes aufbereiten (Dependency
005850* validation rule bzw. Circular-dependency detection)
005860******************************************************************
005870 B110-REPORT-FWD-ABORT SECTION.
005880 B110-00.
005890*    "DV" und "CY" fuehren hier zu unterschiedlichem Meldungstext
005900*    (Aenderung B.01.00), weil die Abhilfe fuer den Planer jeweils
005910*    eine andere ist: bei "DV" fehlt eine Referenz, bei "CY"
005920*    muss die Planung selbst entschleift werden
005930     IF  FWD-ERROR-KIND = "DV"
005940         DISPLAY K-MODUL
005950             ": Abbruch - fehlende Vorgaenger-Verweise:"
005960     ELSE
005970         DISPLAY K-MODUL
005980             ": Abbruch - Abhaengigkeitszyklus, unverarbeitet:"
005990     END-IF
006000
006010     PERFORM B111-SHOW-BAD-PAIR THRU B111-SHOW-BAD-PAIR-EXIT
006020         VARYING C4-I1 FROM 1 BY 1
006030             UNTIL C4-I1 > FWD-BAD-COUNT
006040     .
006050 B110-99.
006060     EXIT.
006070
006080*    ein Paar (Vorgang, fehlender/zyklischer Vorgaenger) ausgeben;
006090*    bei "CY" bleibt FWD-BAD-DEP leer (siehe CPMFWD0M) und die
006100*    Pfeilnotation zeigt dann nur noch den betroffenen Vorgang
006110 B111-SHOW-BAD-PAIR.
006120     MOVE FWD-BAD-TASK(C4-I1) TO BDP-TASK
006130     MOVE FWD-BAD-DEP(C4-I1)  TO BDP-DEP
006140     DISPLAY "   " BDP-FULL-LINE
006150     .
006160 B111-SHOW-BAD-PAIR-EXIT.
006170     EXIT.
006180
006190******************************************************************
006200* Abbruchmeldung des Rueckwaertslaufes aufbereiten
006210******************************************************************
006220 B120-REPORT-BWD-ABORT SECTION.
006230 B120-00.
006240*    ein Abbruch im Rueckwaertslauf kann nach erfolgreichem
006250*    Vorwaertslauf eigentlich nur noch durch einen Zyklus
006260*    entstehen, der dem Vorwaertslauf in umgekehrter Richtung
006270*    verdeckt geblieben war
006280     DISPLAY K-MODUL
006290         ": Abbruch - Abhaengigkeitszyklus im Rueckwaertslauf:"
006300
006310     PERFORM B121-SHOW-BAD-TASK THRU B121-SHOW-BAD-TASK-EXIT
006320         VARYING C4-I1 FROM 1 BY 1
006330             UNTIL C4-I1 > BWD-BAD-COUNT
006340     .
006350 B120-99.
006360     EXIT.
006370
006380*    CPMBWD0M liefert hier nur den Vorgangscode, kein Paar - ein
006390*    zweites Feld wuerde hier nichts Zusaetzliches aussagen
006400 B121-SHOW-BAD-TASK.
006410     DISPLAY "   " BWD-BAD-TASK(C4-I1)
006420     .
006430 B121-SHOW-BAD-TASK-EXIT.
006440     EXIT.
006450
006460******************************************************************
006470* Einen SCHEDULE-OUT Satz fuer Vorgang Nr. C4-I1 schreiben
006480******************************************************************
006490 B210-WRITE-SCHEDULE.
006500*    wird einmal je Vorgang durchlaufen, in derselben Reihenfolge,
006510*    in der die Vorgaenge urspruenglich aus TASK-IN gelesen wurden
006520*    - SCHEDULE-OUT ist also nicht nach Startzeit sortiert
006530*    alle sieben CPM-Kennzahlen (EARLY-START/-FINISH, LATE-START/
006540*    -FINISH, SLACK, CRITICAL-FLAG) stehen zu diesem Zeitpunkt
006550*    bereits fest - dieses Modul fuehrt selbst keine Berechnung
006560*    mehr durch, sondern gibt nur aus, was die drei Rechenmodule
006570*    ermittelt haben
006580     MOVE WTSK-TASK-CODE(C4-I1)      TO CPMS-TASK-CODE
006590     MOVE WTSK-OPERATION-NAME(C4-I1) TO CPMS-OPERATION-NAME
006600     MOVE WTSK-ELEMENT-NAME(C4-I1)   TO CPMS-ELEMENT-NAME
006610     MOVE WTSK-DURATION(C4-I1)       TO CPMS-DURATION
006620     MOVE WTSK-CREW-NAME(C4-I1)      TO CPMS-CREW-NAME
006630     MOVE WTSK-CREW-ASSIGN(C4-I1)    TO CPMS-CREW-ASSIGN
006640     MOVE WTSK-EARLY-START(C4-I1)    TO CPMS-START-INTERVAL
006650     MOVE WTSK-EARLY-FINISH(C4-I1)   TO CPMS-END-INTERVAL
006660     MOVE WTSK-LATE-START(C4-I1)     TO CPMS-LATEST-START
006670     MOVE WTSK-LATE-FINISH(C4-I1)    TO CPMS-LATEST-FINISH
006680     MOVE WTSK-SLACK(C4-I1)          TO CPMS-SLACK
006690     MOVE WTSK-CRITICAL-FLAG(C4-I1)  TO CPMS-CRITICAL-FLAG
006700     WRITE CPM-TASK-SCHEDULE-RECORD
006710     .
006720 B210-WRITE-SCHEDULE-EXIT.
006730     EXIT.
006740
006750******************************************************************
006760* Projektkennzahlen-Satz schreiben (genau ein Satz je Lauf)
006770******************************************************************
006780 B200-WRITE-STATS SECTION.
006790 B200-00.
006800*    Projektdauer und Kolonnen-Spitzenauslastung sind die beiden
006810*    einzigen Kennzahlen, die STATS-OUT fuehrt - weitere Kennzahlen
006820*    wurden in keiner Version dieses Moduls verlangt
006830     MOVE FWD-PROJECT-DURATION TO CPMX-TOTAL-PROJECT-DURATION
006840     MOVE CRW-PEAK-UTIL        TO CPMX-PEAK-CREW-UTILIZATION
006850     WRITE CPM-PROJECT-STATISTICS-RECORD
006860     .
006870 B200-99.
006880     EXIT.
006890
006900******************************************************************
006910* Ende
006920******************************************************************
006930 B090-ENDE SECTION.
006940 B090-00.
006950     CLOSE TASK-IN
006960     CLOSE SCHEDULE-OUT
006970     CLOSE STATS-OUT
006980
006990*    bei Abbruch sind SCHEDULE-OUT/STATS-OUT zwar angelegt und
007000*    geschlossen, ihr Inhalt ist aber unvollstaendig oder gar
007010*    nicht erst geschrieben worden - die Meldung stellt das fuer
007020*    den Planer unmissverstaendlich klar
007030     IF  PRG-ABBRUCH
007040         DISPLAY K-MODUL ": >>> ABBRUCH <<< - keine Ausgabe gueltig"
007050     ELSE
007060         DISPLAY K-MODUL ": Lauf beendet, "
007070                 CPMW-TASK-COUNT " Vorgaenge verarbeitet"
007080     END-IF
007090     .
007100 B090-99.
007110     EXIT.
007120
007130******************************************************************
007140* Initialisierung von Feldern und Strukturen
007150******************************************************************
007160 C000-INIT SECTION.
007170 C000-00.
007180     INITIALIZE SCHALTER
007190     MOVE ZERO TO CPMW-TASK-COUNT
007200     MOVE ZERO TO FWD-BAD-COUNT BWD-BAD-COUNT
007210*    SWITCH-2 ist die Tandem-Bedienerschalter-Konvention fuer
007220*    Testlaeufe (Aenderung C.00.02) - im Normalbetrieb aus und
007230*    ohne jede Wirkung auf das Ergebnis
007240     IF  DEBUG-ON
007250         PERFORM U200-TIMESTAMP
007260         DISPLAY K-MODUL ": Debug-Modus aktiv - Start "
007270                 TAL-TIME-N14
007280     END-IF
007290     .
007300 C000-99.
007310     EXIT.
007320
007330******************************************************************
007340* TIMESTAMP erstellen (nur fuer Debug-Anzeigen verwendet)
007350******************************************************************
007360 U200-TIMESTAMP SECTION.
007370 U200-00.
007380*    einzige Zeitquelle in allen Modulen dieses Shops - liefert
007390*    die Systemzeit in COMP-Darstellung; MOVE CORR uebertraegt sie
007400*    feldweise in die DISPLAY-Sicht TAL-TIME-D, von der aus sie
007410*    fuer die einzeilige Anzeige per TAL-TIME-N14 weiterverwendet
007420*    wird
007430     ENTER TAL "TIME" USING TAL-TIME
007440     MOVE CORR TAL-TIME TO TAL-TIME-D
007450     .
007460 U200-99.
007470     EXIT.
