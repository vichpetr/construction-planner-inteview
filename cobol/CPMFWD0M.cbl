000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?NOLMAP, SYMBOLS, INSPECT
000140?SAVE ALL
000150?SAVEABEND
000160?LINES 66
000170?CHECK 3
000180
000190 IDENTIFICATION DIVISION.
000200
000210 PROGRAM-ID. CPMFWD0M.
000220 AUTHOR. J GROSSKOPF.
000230 INSTALLATION. BAUABTEILUNG DATENVERARBEITUNG.
000240 DATE-WRITTEN. 07/06/1993.
000250 DATE-COMPILED.
000260 SECURITY. NUR FUER INTERNEN GEBRAUCH - BAUABTEILUNG.
000270
000280*****************************************************************
000290* Letzte Aenderung :: 2003-11-04
000300* Letzte Version   :: B.00.03
000310* Kurzbeschreibung :: Vorwaertslauf (CPM) - fruehester Start/Ende
000320*
000330* Aenderungen
000340*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000350*----------------------------------------------------------------*
000360* Vers. | Datum    | von | Kommentar                             *
000370*-------|----------|-----|---------------------------------------*
000380*A.00.00|1993-07-06| jgk | Neuerstellung - aus SSFANO0M abgeleitet*
000390*A.00.01|1993-07-09| jgk | Zyklus-Erkennung ergaenzt              *
000400*A.01.00|1996-11-19| dps | Nachfolgerliste je Vorgang eingefuehrt *
000410*B.00.00|1999-01-08| rlw | Y2K - keine Datumsfelder betroffen     *
000420*B.00.01|2001-06-12| jgk | Abbruchliste auf 500 Eintraege erweitert*
000430*B.00.02|2002-03-20| dps | Fehlende-Vorgaenger-Liste vollstaendig *
000440*B.00.03|2003-11-04| kl  | Change-Request 4433 - FWD-RC vereinheitl*
000450*----------------------------------------------------------------*
000460*
000470* Programmbeschreibung
000480* --------------------
000490* Wird von CPMSKED je Planungslauf einmal gerufen.  Prueft zuerst
000500* fuer jeden Vorgang, ob alle seine Vorgaenger-Codes auf einen
000510* tatsaechlich vorhandenen Vorgang verweisen (Dependency validation
000520* rule).  Baut anschliessend die Nachfolgerliste auf und fuehrt den
000530* Vorwaertslauf mit einer FIFO-Warteschlange durch: jeder Vorgang
000540* ohne Vorgaenger startet bei Zeiteinheit 0; ein Nachfolger wird
000550* verarbeitbar, sobald alle seine Vorgaenger abgearbeitet sind.
000560* Bleibt nach Leerlauf der Warteschlange ein Vorgang unverarbeitet,
000570* liegt ein Abhaengigkeitszyklus vor (Circular dependency detection).
000580*
000590* Dieses Modul ist das Gegenstueck zu CPMBWD0M (Rueckwaertslauf) -
000600* beide teilen sich dieselbe FIFO-Technik, nur in entgegengesetzter
000610* Laufrichtung durch das Abhaengigkeitsnetz.  Die hier aufgebaute
000620* SUCC-TABLE (Nachfolger je Vorgang) lebt nur waehrend dieses
000630* CALLs; CPMBWD0M baut sich beim Rueckwaertslauf seine eigene,
000640* identisch aufgebaute Tabelle erneut auf.
000650*
000660******************************************************************
000670
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     SWITCH-1 IS CPM-SHOW-VERSION
000730         ON STATUS IS SHOW-VERSION
000740     CLASS ALPHNUM IS "0123456789"
000750                      "abcdefghijklmnopqrstuvwxyz"
000760                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000770                      " .,;-_!$%&/=*+".
000780
000790 DATA DIVISION.
000800 WORKING-STORAGE SECTION.
000810*--------------------------------------------------------------------*
000820* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000830*--------------------------------------------------------------------*
000840 01          COMP-FELDER.
000850*    C4-I1 - laufender Vorgang (aeusserer Index); in C300-FORWARD-
000860*            PASS jeweils der gerade aus der Warteschlange
000870*            entnommene, bereits fertige Vorgang
000880     05      C4-I1               PIC S9(04) COMP.
000890*    C4-I2 - Index ueber die eigene Vorgaengerliste eines Vorganges
000900*            (WTSK-DEP-CODE) beim Aufbau der Nachfolgertabelle, bzw.
000910*            Index ueber die Nachfolgerliste beim Entnehmen aus der
000920*            Warteschlange
000930     05      C4-I2               PIC S9(04) COMP.
000940*    C4-I3 - Tabellenindex des per C4-I2 gerade angesprochenen
000950*            Vorgaengers bzw. Nachfolgers, nachdem sein Code in
000960*            WTSK-TASK-CODE gefunden wurde
000970     05      C4-I3               PIC S9(04) COMP.
000980*    C4-QPTR/C4-QEND - Lese-/Schreibzeiger der FIFO-Warteschlange;
000990*            solange C4-QPTR <= C4-QEND stehen noch unbearbeitete
001000*            Eintraege an
001010     05      C4-QPTR             PIC S9(04) COMP.
001020     05      C4-QEND             PIC S9(04) COMP.
001030*    C4-DONE-COUNT - Anzahl der bereits mit EARLIEST-Zeiten
001040*            versehenen Vorgaenge; bleibt sie am Ende kleiner als
001050*            die Anzahl aller Vorgaenge, war nicht jeder Vorgang
001060*            erreichbar (Zyklus)
001070     05      C4-DONE-COUNT       PIC S9(04) COMP.
001080*    C4-PRED - Laufindex ueber die Vorgaengerliste des gerade
001090*            geprueften Nachfolgers (WTSK-DEP-CODE(C4-I3,*));
001100*            treibt die Schleifen in C322/C323 an und darf
001110*            deshalb innerhalb dieser Schleifen niemals
001120*            ueberschrieben werden
001130     05      C4-PRED             PIC S9(04) COMP.
001140*    C4-PIDX - Hilfsfeld fuer den per C4-PRED nachgeschlagenen
001150*            Vorgaenger-Tabellenindex; getrennt von C4-PRED
001160*            gehalten, damit die VARYING-Schleife ihren eigenen
001170*            Laufindex nicht verliert
001180     05      C4-PIDX             PIC S9(04) COMP.
001190*    C4-MAXFIN - laufendes Maximum ueber EARLIEST-FINISH aller
001200*            Vorgaenger eines Vorganges, waehrend C323/C326 es
001210*            ermitteln; am Ende auch Grundlage fuer die
001220*            Projektdauer insgesamt (C340)
001230     05      C4-MAXFIN           PIC S9(04) COMP.
001240
001250*    C4-X/C4-NUM - byteweise Hilfsfelder fuer Low-Value-Initiali-
001260*            sierung, Praefix-Konvention wie in CPMSKED
001270     05      C4-X.
001280      10                         PIC X value low-value.
001290      10     C4-X2               PIC X.
001300     05      C4-NUM redefines C4-X
001310                                 PIC S9(04) COMP.
001320     05      FILLER              PIC X(02).
001330
001340*--------------------------------------------------------------------*
001350* Felder mit konstantem Inhalt: Praefix K
001360*--------------------------------------------------------------------*
001370 01          KONSTANTE-FELDER.
001380     05      K-MODUL             PIC X(08)      VALUE "CPMFWD0M".
001390     05      FILLER              PIC X(02).
001400
001410*----------------------------------------------------------------*
001420* Conditional-Felder
001430*----------------------------------------------------------------*
001440 01          SCHALTER.
001450     05      PRG-STATUS          PIC 9.
001460          88 PRG-OK                          VALUE ZERO.
001470          88 PRG-ABBRUCH                     VALUE 2.
001480
001490*    DEP-FOUND-FLAG wird zweifach genutzt: in C100-VALIDATE-DEPS
001500*    als "dieser Vorgaengercode existiert" Anzeiger, in
001510*    C300-FORWARD-PASS als "alle Vorgaenger bereits fertig"
001520*    Anzeiger (siehe C322-ALL-DEPS-DONE) - beide Verwendungen
001530*    schliessen sich zeitlich aus, deshalb kein zweites Feld
001540     05      DEP-FOUND-FLAG      PIC X          VALUE "N".
001550          88 DEP-TASK-FOUND                     VALUE "Y".
001560
001570     05      FILLER              PIC X(02).
001580
001590*--------------------------------------------------------------------*
001600* Nachfolgertabelle - Praefix SUCC, ein Eintrag je Vorgang.  Fuer
001610* jeden Vorgang x haelt SUCC-TABLE(x) die Liste der Vorgaenge, die
001620* x als Vorgaenger nennen, also die Nachfolger von x.
001630*--------------------------------------------------------------------*
001640 01          SUCC-TABLE.
001650     05      SUCC-ENTRY          OCCURS 500 TIMES.
001660*        SUCC-COUNT(x) - Anzahl der Nachfolger von Vorgang x
001670         10  SUCC-COUNT          PIC 9(04) COMP.
001680*        SUCC-IDX-LIST(x,*) - deren Tabellenindizes
001690         10  SUCC-IDX-LIST       OCCURS 500 TIMES
001700                                  PIC 9(04) COMP.
001710     05      FILLER              PIC X(02).
001720
001730*--------------------------------------------------------------------*
001740* FIFO-Warteschlange - enthaelt Tabellenindizes verarbeitbarer
001750* Vorgaenge, in der Reihenfolge, in der sie verarbeitbar wurden.
001760* Ein Vorgang wird genau einmal eingereiht (beim Seeden oder beim
001770* Freigeben durch seinen letzten noch offenen Vorgaenger) und
001780* genau einmal entnommen.
001790*--------------------------------------------------------------------*
001800 01          QUEUE-TABLE.
001810     05      QUEUE-SLOT          OCCURS 500 TIMES
001820                                  PIC 9(04) COMP.
001830     05      FILLER              PIC X(02).
001840*    QUEUE-ALPHA-VIEW - byteweise Sicht fuer ein DISPLAY im
001850*    Fehlerfall, produktiv nicht benutzt
001860 01          QUEUE-ALPHA-VIEW REDEFINES QUEUE-TABLE.
001870     05      FILLER              PIC X(2000).
001880
001890*--------------------------------------------------------------------*
001900* Vorgangstabelle - identisch mit der Struktur in CPMSKED; wird von
001910* dort per CALL als gemeinsamer Speicherbereich uebergeben und von
001920* diesem Modul direkt fortgeschrieben (EARLY-START/EARLY-FINISH
001930* je Vorgang)
001940*--------------------------------------------------------------------*
001950 LINKAGE SECTION.
001960     COPY CPMRWORK.
001970
001980*--------------------------------------------------------------------*
001990* Schnittstelle zum Aufrufer
002000*--------------------------------------------------------------------*
002010 01          FWD-LINK-REC.
002020*    FWD-RC: 0 = OK, 9999 = Abbruch
002030     05      FWD-RC              PIC S9(04) COMP.
002040*    FWD-ERROR-KIND: "DV" = Abhaengigkeit fehlt (Dependency
002050*    validation rule), "CY" = Abhaengigkeitszyklus
002060     05      FWD-ERROR-KIND      PIC X(02).
002070*    FWD-PROJECT-DURATION - Ergebnis der Project duration rule,
002080*    geht an CPMSKED zurueck und wird von dort als Eingabe an
002090*    CPMBWD0M und CPMCRW0M weitergereicht
002100     05      FWD-PROJECT-DURATION PIC 9(04) COMP.
002110     05      FWD-BAD-COUNT       PIC 9(04) COMP.
002120     05      FWD-BAD-TABLE       OCCURS 500 TIMES.
002130*        FWD-BAD-TASK/FWD-BAD-DEP - bei "DV" ein konkretes Paar
002140*        (Vorgang, fehlender Vorgaengercode); bei "CY" nur
002150*        FWD-BAD-TASK belegt, FWD-BAD-DEP bleibt SPACES
002160         10  FWD-BAD-TASK        PIC X(10).
002170         10  FWD-BAD-DEP         PIC X(10).
002180*    FWD-BAD-LIST-FLAT erlaubt CPMSKED im Fehlerfall notfalls eine
002190*    einzeilige Pruef-Ausgabe der kompletten Abbruchliste
002200     05      FWD-BAD-LIST-FLAT REDEFINES FWD-BAD-TABLE
002210                                 PIC X(10000).
002220     05      FWD-FILLER          PIC X(02).
002230
002240 PROCEDURE DIVISION USING CPMW-TASK-TABLE FWD-LINK-REC.
002250******************************************************************
002260* Steuerungs-Section
002270******************************************************************
002280 A100-STEUERUNG SECTION.
002290 A100-00.
002300*    ---> SWITCH-1 ist nur fuer interaktive Testlaeufe gedacht
002310     IF  SHOW-VERSION
002320         DISPLAY K-MODUL " vom Vorwaertslauf"
002330         EXIT PROGRAM
002340     END-IF
002350
002360*    ---> Vorlauf; bei Abbruch (kann hier eigentlich nur durch
002370*         eine fehlerhafte Vorgangstabelle entstehen) keine
002380*         Verarbeitung mehr versuchen
002390     PERFORM B000-VORLAUF
002400     IF  PRG-ABBRUCH
002410         CONTINUE
002420     ELSE
002430         PERFORM B100-VERARBEITUNG
002440     END-IF
002450     PERFORM B090-ENDE
002460     EXIT PROGRAM
002470     .
002480 A100-99.
002490     EXIT.
002500
002510******************************************************************
002520* Vorlauf - Felder initialisieren
002530******************************************************************
002540 B000-VORLAUF SECTION.
002550 B000-00.
002560*    PRG-STATUS zurueck auf PRG-OK - ein CALL-Rest aus einem
002570*    frueheren, fehlgeschlagenen Lauf darf nicht stehenbleiben
002580     MOVE ZERO TO PRG-STATUS
002590*    Abbruchliste und Projektdauer fuer diesen Lauf neu beginnen
002600     MOVE ZERO TO FWD-BAD-COUNT FWD-PROJECT-DURATION
002610     MOVE SPACES TO FWD-ERROR-KIND
002620*    Beide Tabellen werden bei jedem CALL neu aufgebaut - der
002630*    Speicherbereich gehoert dem Aufrufer und koennte noch Reste
002640*    eines frueheren Laufes enthalten
002650     INITIALIZE SUCC-TABLE QUEUE-TABLE
002660     .
002670 B000-99.
002680     EXIT.
002690
002700******************************************************************
002710* Ende - Rueckgabecode fuer den Aufrufer setzen
002720******************************************************************
002730 B090-ENDE SECTION.
002740 B090-00.
002750*    CPMSKED unterscheidet nur zwischen 0 (weiterverarbeiten) und
002760*    9999 (Abbruch) - den genaueren Grund liefert FWD-ERROR-KIND
002770     IF  PRG-ABBRUCH
002780         MOVE 9999 TO FWD-RC
002790     ELSE
002800         MOVE ZERO TO FWD-RC
002810     END-IF
002820     .
002830 B090-99.
002840     EXIT.
002850
002860******************************************************************
002870* Verarbeitung - Abhaengigkeitspruefung, Nachfolgerliste, Lauf
002880******************************************************************
002890 B100-VERARBEITUNG SECTION.
002900 B100-00.
002910*    ---> Schritt 1: Dependency validation rule; ohne diese
002920*         Pruefung wuerde ein fehlender Vorgaengercode den
002930*         Vorwaertslauf spaeter in eine Endlosschleife oder
002940*         ein falsches Ergebnis laufen lassen
002950     PERFORM C100-VALIDATE-DEPS
002960     IF  PRG-ABBRUCH
002970         EXIT SECTION
002980     END-IF
002990
003000*    ---> Schritt 2: Nachfolgertabelle aus den jetzt als
003010*         vollstaendig gueltig bekannten Abhaengigkeiten aufbauen
003020     PERFORM C200-BUILD-SUCCESSORS
003030
003040*    ---> Schritt 3: eigentlicher Vorwaertslauf
003050     PERFORM C300-FORWARD-PASS
003060     .
003070 B100-99.
003080     EXIT.
003090
003100******************************************************************
003110* Dependency validation rule - jeder Vorgaengercode muss auf
003120* einen vorhandenen Vorgang verweisen.  Wird hier eine einzige
003130* fehlende Referenz gefunden, bricht der gesamte Lauf ab - CPMSKED
003140* schreibt dann keine Ausgabedateien (siehe B100-VERARBEITUNG in
003150* CPMSKED).
003160******************************************************************
003170 C100-VALIDATE-DEPS SECTION.
003180 C100-00.
003190     MOVE "DV" TO FWD-ERROR-KIND
003200
003210     PERFORM C110-CHECK-ONE-TASK THRU C110-CHECK-ONE-TASK-EXIT
003220         VARYING C4-I1 FROM 1 BY 1
003230             UNTIL C4-I1 > CPMW-TASK-COUNT
003240
003250     IF  FWD-BAD-COUNT > ZERO
003260         SET PRG-ABBRUCH TO TRUE
003270     END-IF
003280     .
003290 C100-99.
003300     EXIT.
003310
003320*    Alle Vorgaengercodes des Vorganges C4-I1 pruefen
003330 C110-CHECK-ONE-TASK.
003340*    hat ein Vorgang ueberhaupt keine Vorgaenger (DEP-COUNT = 0),
003350*    laeuft diese innere PERFORM-Schleife keinmal durch - das ist
003360*    hier kein Sonderfall, sondern der Normalfall fuer jeden
003370*    Startvorgang des Projektes
003380     PERFORM C111-CHECK-ONE-DEP THRU C111-CHECK-ONE-DEP-EXIT
003390         VARYING C4-I2 FROM 1 BY 1
003400             UNTIL C4-I2 > WTSK-DEP-COUNT(C4-I1)
003410     .
003420 C110-CHECK-ONE-TASK-EXIT.
003430     EXIT.
003440
003450*    Einen einzelnen Vorgaengercode (WTSK-DEP-CODE(C4-I1,C4-I2))
003460*    gegen die komplette Vorgangstabelle abgleichen; fehlt er, in
003470*    die Abbruchliste FWD-BAD-TABLE eintragen
003480 C111-CHECK-ONE-DEP.
003490     SET DEP-TASK-FOUND TO FALSE
003500     MOVE "N" TO DEP-FOUND-FLAG
003510
003520     PERFORM C112-SCAN-FOR-DEP THRU C112-SCAN-FOR-DEP-EXIT
003530         VARYING C4-I3 FROM 1 BY 1
003540             UNTIL C4-I3 > CPMW-TASK-COUNT
003550                OR DEP-TASK-FOUND
003560
003570     IF  DEP-TASK-FOUND
003580         CONTINUE
003590     ELSE
003600         ADD 1 TO FWD-BAD-COUNT
003610*        die Abbruchliste ist wie die Vorgangstabelle auf 500
003620*        Eintraege begrenzt - weitere fehlende Referenzen werden
003630*        zwar mitgezaehlt (FWD-BAD-COUNT), aber nicht mehr
003640*        einzeln aufgefuehrt
003650         IF  FWD-BAD-COUNT NOT > 500
003660             MOVE WTSK-TASK-CODE(C4-I1)
003670                             TO FWD-BAD-TASK(FWD-BAD-COUNT)
003680             MOVE WTSK-DEP-CODE(C4-I1, C4-I2)
003690                             TO FWD-BAD-DEP(FWD-BAD-COUNT)
003700         END-IF
003710     END-IF
003720     .
003730 C111-CHECK-ONE-DEP-EXIT.
003740     EXIT.
003750
003760*    reine Suchschleife: prueft, ob der Vorgaengercode mit dem
003770*    Tabelleneintrag C4-I3 uebereinstimmt
003780 C112-SCAN-FOR-DEP.
003790     IF  WTSK-DEP-CODE(C4-I1, C4-I2) = WTSK-TASK-CODE(C4-I3)
003800         SET DEP-TASK-FOUND TO TRUE
003810     END-IF
003820     .
003830 C112-SCAN-FOR-DEP-EXIT.
003840     EXIT.
003850
003860******************************************************************
003870* Nachfolgerliste aufbauen - fuer jeden Vorgaenger eines Vorganges
003880* wird der Vorgang selbst in dessen Nachfolgerliste eingetragen.
003890* Nach C100-VALIDATE-DEPS ist sichergestellt, dass jeder
003900* Vorgaengercode tatsaechlich existiert, die Suche in
003910* C212-FIND-DEP-INDEX muss daher nicht mehr auf Fehlschlag
003920* gepruefte werden.
003930******************************************************************
003940 C200-BUILD-SUCCESSORS SECTION.
003950 C200-00.
003960     PERFORM C210-ONE-TASK-SUCC THRU C210-ONE-TASK-SUCC-EXIT
003970         VARYING C4-I1 FROM 1 BY 1
003980             UNTIL C4-I1 > CPMW-TASK-COUNT
003990     .
004000 C200-99.
004010     EXIT.
004020
004030*    Fuer jede Abhaengigkeitsangabe des Vorganges C4-I1 einen
004040*    Eintrag in der Nachfolgertabelle des jeweiligen Vorgaengers
004050*    anlegen
004060 C210-ONE-TASK-SUCC.
004070*    auch hier gilt: ein Vorgang ohne Vorgaenger traegt sich
004080*    nirgends als Nachfolger ein, er wird ausschliesslich ueber
004090*    C310-SEED-QUEUE in den Vorwaertslauf eingebracht
004100     PERFORM C211-ONE-DEP-SUCC THRU C211-ONE-DEP-SUCC-EXIT
004110         VARYING C4-I2 FROM 1 BY 1
004120             UNTIL C4-I2 > WTSK-DEP-COUNT(C4-I1)
004130     .
004140 C210-ONE-TASK-SUCC-EXIT.
004150     EXIT.
004160
004170*    Einen einzelnen Vorgaengercode (WTSK-DEP-CODE(C4-I1,C4-I2))
004180*    in seinen Tabellenindex aufloesen und dort C4-I1 als
004190*    Nachfolger eintragen
004200 C211-ONE-DEP-SUCC.
004210     PERFORM C212-FIND-DEP-INDEX THRU C212-FIND-DEP-INDEX-EXIT
004220         VARYING C4-I3 FROM 1 BY 1
004230             UNTIL C4-I3 > CPMW-TASK-COUNT
004240                OR WTSK-DEP-CODE(C4-I1, C4-I2) = WTSK-TASK-CODE(C4-I3)
004250     .
004260 C211-ONE-DEP-SUCC-EXIT.
004270**  ---> C4-I3 zeigt jetzt auf den Vorgaenger-Eintrag (ueber die
004280**       Tabelle hinaus kommt nach C100-VALIDATE-DEPS nicht mehr
004290**       vor); C4-I1 als sein Nachfolger eintragen.
004300     ADD  1 TO SUCC-COUNT(C4-I3)
004310     MOVE C4-I1 TO SUCC-IDX-LIST(C4-I3, SUCC-COUNT(C4-I3))
004320     EXIT.
004330
004340*    reine Suchschleife, kein eigener Verarbeitungsschritt - der
004350*    Koerper bleibt bewusst leer (CONTINUE)
004360 C212-FIND-DEP-INDEX.
004370     CONTINUE
004380     .
004390 C212-FIND-DEP-INDEX-EXIT.
004400     EXIT.
004410
004420******************************************************************
004430* Vorwaertslauf - FIFO-Warteschlange ueber Vorgaenge ohne
004440* Vorgaenger, Earliest-time propagation rule.  C4-DONE-COUNT
004450* zaehlt mit, wie viele Vorgaenge bereits ihre EARLIEST-Zeiten
004460* erhalten haben; bleibt die Warteschlange leer, bevor alle
004470* Vorgaenge bedient sind, liegt ein Abhaengigkeitszyklus vor
004480* (Circular dependency detection).
004490******************************************************************
004500 C300-FORWARD-PASS SECTION.
004510 C300-00.
004520*    Zeiger und Zaehler fuer die Warteschlange dieses Laufs neu
004530*    aufsetzen - C4-QPTR/C4-QEND sind Feldindizes, kein Datum
004540     MOVE ZERO TO C4-QPTR C4-QEND C4-DONE-COUNT
004550
004560*    ---> Startmenge: alle Vorgaenge ohne Vorgaenger
004570     PERFORM C310-SEED-QUEUE THRU C310-SEED-QUEUE-EXIT
004580         VARYING C4-I1 FROM 1 BY 1
004590             UNTIL C4-I1 > CPMW-TASK-COUNT
004600
004610*    ---> Warteschlange leeren, bis alle erreichbaren Vorgaenge
004620*         bedient sind; C4-QPTR zeigt dabei immer auf den
004630*         naechsten noch zu bearbeitenden Eintrag
004640     ADD  1 TO C4-QPTR
004650     PERFORM C320-DRAIN-QUEUE
004660         UNTIL C4-QPTR > C4-QEND
004670
004680*    ---> bleiben Vorgaenge unverarbeitet, war mindestens einer
004690*         von ihnen Teil eines Abhaengigkeitszyklus; die
004700*         Projektdauer wird in diesem Fall nicht mehr berechnet,
004710*         sie waere ohnehin unvollstaendig
004720     IF  C4-DONE-COUNT < CPMW-TASK-COUNT
004730         MOVE "CY" TO FWD-ERROR-KIND
004740         PERFORM C330-LIST-UNPROCESSED THRU C330-LIST-UNPROCESSED-EXIT
004750             VARYING C4-I1 FROM 1 BY 1
004760                 UNTIL C4-I1 > CPMW-TASK-COUNT
004770         SET PRG-ABBRUCH TO TRUE
004780         EXIT SECTION
004790     END-IF
004800
004810*    ---> alle Vorgaenge terminiert - Project duration rule:
004820*         groesste EARLIEST-FINISH ueber alle Vorgaenge
004830     PERFORM C340-PROJECT-DURATION THRU C340-PROJECT-DURATION-EXIT
004840         VARYING C4-I1 FROM 1 BY 1
004850             UNTIL C4-I1 > CPMW-TASK-COUNT
004860     .
004870 C300-99.
004880     EXIT.
004890
004900******************************************************************
004910* Ein Vorgang ohne Vorgaenger (DEP-COUNT = 0) startet den
004920* Vorwaertslauf bei Zeiteinheit 0 - das ist die Randbedingung, von
004930* der aus sich alle spaeteren Zeiten ableiten (Earliest-time
004940* propagation rule, Startwert)
004950******************************************************************
004960 C310-SEED-QUEUE.
004970     IF  WTSK-DEP-COUNT(C4-I1) = ZERO
004980         MOVE ZERO TO WTSK-EARLY-START(C4-I1)
004990         MOVE WTSK-DURATION(C4-I1) TO WTSK-EARLY-FINISH(C4-I1)
005000         SET WTSK-FWD-DONE(C4-I1) TO TRUE
005010         ADD 1 TO C4-DONE-COUNT
005020         ADD 1 TO C4-QEND
005030         MOVE C4-I1 TO QUEUE-SLOT(C4-QEND)
005040     END-IF
005050     .
005060 C310-SEED-QUEUE-EXIT.
005070     EXIT.
005080
005090******************************************************************
005100* Einen Eintrag aus der Warteschlange entnehmen und seine
005110* Nachfolger auf Verarbeitbarkeit pruefen - "verarbeitbar" heisst
005120* hier: alle Vorgaenger dieses Nachfolgers haben bereits ihre
005130* EARLIEST-Zeiten
005140******************************************************************
005150 C320-DRAIN-QUEUE.
005160*    naechsten bereits fertig terminierten Vorgang aus der
005170*    Warteschlange entnehmen und den Lesezeiger weiterruecken -
005180*    C4-QPTR > C4-QEND beendet die Schleife in C300-00
005190     MOVE QUEUE-SLOT(C4-QPTR) TO C4-I1
005200     ADD  1 TO C4-QPTR
005210
005220     PERFORM C321-TRY-ONE-SUCC THRU C321-TRY-ONE-SUCC-EXIT
005230         VARYING C4-I2 FROM 1 BY 1
005240             UNTIL C4-I2 > SUCC-COUNT(C4-I1)
005250     .
005260
005270*    Einen einzelnen Nachfolger (SUCC-IDX-LIST(C4-I1,C4-I2)) des
005280*    gerade entnommenen Vorganges pruefen und bei Erfolg selbst in
005290*    die Warteschlange stellen
005300 C321-TRY-ONE-SUCC.
005310     MOVE SUCC-IDX-LIST(C4-I1, C4-I2) TO C4-I3
005320*    bereits fertig bearbeitete Nachfolger (z.B. weil ein anderer
005330*    Vorgaenger ihn schon freigegeben hat) werden nicht doppelt
005340*    in die Warteschlange gestellt
005350     IF  WTSK-FWD-DONE(C4-I3)
005360         GO TO C321-TRY-ONE-SUCC-EXIT
005370     END-IF
005380
005390     PERFORM C322-ALL-DEPS-DONE THRU C322-ALL-DEPS-DONE-EXIT
005400
005410     IF  DEP-TASK-FOUND
005420         PERFORM C323-SET-EARLY-TIMES
005430         SET WTSK-FWD-DONE(C4-I3) TO TRUE
005440         ADD 1 TO C4-DONE-COUNT
005450         ADD 1 TO C4-QEND
005460         MOVE C4-I3 TO QUEUE-SLOT(C4-QEND)
005470     END-IF
005480     .
005490 C321-TRY-ONE-SUCC-EXIT.
005500     EXIT.
005510
005520******************************************************************
005530* Pruefen, ob alle Vorgaenger von WTSK-TASK-CODE(C4-I3) bereits
005540* abgearbeitet sind - DEP-TASK-FOUND wird hier als "alle fertig"
005550* Anzeiger mitbenutzt.  Der Laufindex dieser Pruefschleife ist
005560* C4-PRED; er darf in C324-CHECK-ONE-PRED nicht ueberschrieben
005570* werden, deshalb liegt der dort nachgeschlagene Tabellenindex in
005580* C4-PIDX.
005590******************************************************************
005600 C322-ALL-DEPS-DONE.
005610     SET DEP-TASK-FOUND TO TRUE
005620
005630     PERFORM C324-CHECK-ONE-PRED THRU C324-CHECK-ONE-PRED-EXIT
005640         VARYING C4-PRED FROM 1 BY 1
005650             UNTIL C4-PRED > WTSK-DEP-COUNT(C4-I3)
005660                OR NOT DEP-TASK-FOUND
005670     .
005680 C322-ALL-DEPS-DONE-EXIT.
005690     EXIT.
005700
005710******************************************************************
005720* Vorgaenger Nr. C4-PRED von WTSK-TASK-CODE(C4-I3) nachschlagen
005730* und pruefen, ob er bereits verarbeitet wurde.  Ist auch nur
005740* einer dieser Vorgaenger noch nicht fertig, ist C4-I3 noch nicht
005750* verarbeitbar.
005760******************************************************************
005770 C324-CHECK-ONE-PRED.
005780*    den Vorgaengercode ueber die Suchschleife in seinen
005790*    Tabellenindex aufloesen - nach der Dependency validation
005800*    rule ist das Finden hier garantiert
005810     PERFORM C325-FIND-PRED-INDEX THRU C325-FIND-PRED-INDEX-EXIT
005820         VARYING C4-PIDX FROM 1 BY 1
005830             UNTIL C4-PIDX > CPMW-TASK-COUNT
005840                OR WTSK-DEP-CODE(C4-I3, C4-PRED) =
005850                   WTSK-TASK-CODE(C4-PIDX)
005860
005870*    sobald ein einziger Vorgaenger noch offen ist, bleibt der
005880*    gesamte Nachfolger gesperrt - DEP-TASK-FOUND einmal auf
005890*    FALSE gesetzt bleibt es fuer den Rest dieser Pruefung so
005900     IF  NOT WTSK-FWD-DONE(C4-PIDX)
005910         SET DEP-TASK-FOUND TO FALSE
005920     END-IF
005930     .
005940 C324-CHECK-ONE-PRED-EXIT.
005950     EXIT.
005960
005970*    reine Suchschleife, kein eigener Verarbeitungsschritt
005980 C325-FIND-PRED-INDEX.
005990     CONTINUE
006000     .
006010 C325-FIND-PRED-INDEX-EXIT.
006020     EXIT.
006030
006040******************************************************************
006050* Fruehester Start/Ende fuer WTSK-TASK-CODE(C4-I3) setzen -
006060* Earliest-time propagation rule: MAX(EARLIEST-FINISH) ueber
006070* alle Vorgaenger; das Ergebnis ist EARLIEST-START dieses
006080* Vorganges, EARLIEST-FINISH folgt daraus durch Addition der
006090* eigenen Dauer
006100******************************************************************
006110 C323-SET-EARLY-TIMES.
006120*    Startwert der Maximumsuche ist Null - ein Vorgang ohne
006130*    Vorgaenger waere hier gar nicht angekommen (siehe
006140*    C310-SEED-QUEUE), daher kann kein Vorgaenger fehlen
006150     MOVE ZERO TO C4-MAXFIN
006160
006170     PERFORM C326-MAX-ONE-PRED THRU C326-MAX-ONE-PRED-EXIT
006180         VARYING C4-PRED FROM 1 BY 1
006190             UNTIL C4-PRED > WTSK-DEP-COUNT(C4-I3)
006200
006210     MOVE C4-MAXFIN TO WTSK-EARLY-START(C4-I3)
006220     ADD  WTSK-DURATION(C4-I3) TO C4-MAXFIN
006230     MOVE C4-MAXFIN TO WTSK-EARLY-FINISH(C4-I3)
006240     .
006250
006260*    Vorgaenger Nr. C4-PRED auf sein eigenes EARLIEST-FINISH
006270*    pruefen und gegebenenfalls als neues Maximum uebernehmen -
006280*    C4-PIDX haelt den nachgeschlagenen Tabellenindex, damit
006290*    C4-PRED als Schleifenzaehler unberuehrt bleibt
006300 C326-MAX-ONE-PRED.
006310*    Vorgaengercode erneut aufloesen (eine gemeinsame Tabelle mit
006320*    C325-FIND-PRED-INDEX waere zwar moeglich, die beiden
006330*    Schleifen laufen aber zu unterschiedlichen Zeitpunkten und
006340*    wurden deshalb nie zusammengelegt)
006350     PERFORM C327-FIND-PRED-INDEX2 THRU C327-FIND-PRED-INDEX2-EXIT
006360         VARYING C4-PIDX FROM 1 BY 1
006370             UNTIL C4-PIDX > CPMW-TASK-COUNT
006380                OR WTSK-DEP-CODE(C4-I3, C4-PRED) =
006390                   WTSK-TASK-CODE(C4-PIDX)
006400
006410     IF  WTSK-EARLY-FINISH(C4-PIDX) > C4-MAXFIN
006420         MOVE WTSK-EARLY-FINISH(C4-PIDX) TO C4-MAXFIN
006430     END-IF
006440     .
006450 C326-MAX-ONE-PRED-EXIT.
006460     EXIT.
006470
006480*    reine Suchschleife, kein eigener Verarbeitungsschritt - vom
006490*    Namen zwar getrennt von C325-FIND-PRED-INDEX, aber technisch
006500*    identisch; absichtlich nicht wiederverwendet, da sie von
006510*    zwei verschiedenen PERFORM...THRU laufen
006520 C327-FIND-PRED-INDEX2.
006530     CONTINUE
006540     .
006550 C327-FIND-PRED-INDEX2-EXIT.
006560     EXIT.
006570
006580******************************************************************
006590* Unverarbeitete Vorgaenge nach Leerlauf der Warteschlange
006600* auflisten (Circular / unschedulable dependency detection) -
006610* FWD-BAD-DEP bleibt hier leer, denn anders als bei "DV" ist
006620* nicht ein einzelnes fehlendes Bezugspaar die Ursache, sondern
006630* der Vorgang selbst konnte im Zyklus nie freigegeben werden
006640******************************************************************
006650 C330-LIST-UNPROCESSED.
006660     IF  NOT WTSK-FWD-DONE(C4-I1)
006670         ADD 1 TO FWD-BAD-COUNT
006680         IF  FWD-BAD-COUNT NOT > 500
006690             MOVE WTSK-TASK-CODE(C4-I1) TO FWD-BAD-TASK(FWD-BAD-COUNT)
006700             MOVE SPACES TO FWD-BAD-DEP(FWD-BAD-COUNT)
006710         END-IF
006720     END-IF
006730     .
006740 C330-LIST-UNPROCESSED-EXIT.
006750     EXIT.
006760
006770******************************************************************
006780* Project duration rule - MAX(EARLIEST-FINISH) ueber alle
006790* Vorgaenge; der kumulative Vergleich laeuft ueber alle Vorgaenge
006800* der Tabelle, unabhaengig davon, ob sie auf dem kritischen Pfad
006810* liegen - das entscheidet erst der Rueckwaertslauf (CPMBWD0M)
006820******************************************************************
006830 C340-PROJECT-DURATION.
006840     IF  WTSK-EARLY-FINISH(C4-I1) > FWD-PROJECT-DURATION
006850         MOVE WTSK-EARLY-FINISH(C4-I1) TO FWD-PROJECT-DURATION
006860     END-IF
006870     .
006880 C340-PROJECT-DURATION-EXIT.
006890     EXIT.
