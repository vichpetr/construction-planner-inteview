000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?NOLMAP, SYMBOLS, INSPECT
000140?SAVE ALL
000150?SAVEABEND
000160?LINES 66
000170?CHECK 3
000180
000190 IDENTIFICATION DIVISION.
000200
000210 PROGRAM-ID. CPMBWD0M.
000220 AUTHOR. J GROSSKOPF.
000230 INSTALLATION. BAUABTEILUNG DATENVERARBEITUNG.
000240 DATE-WRITTEN. 07/14/1993.
000250 DATE-COMPILED.
000260 SECURITY. NUR FUER INTERNEN GEBRAUCH - BAUABTEILUNG.
000270
000280*****************************************************************
000290* Letzte Aenderung :: 2003-11-04
000300* Letzte Version   :: B.00.03
000310* Kurzbeschreibung :: Rueckwaertslauf (CPM) - spaetester Start/
000320*                     Ende, Slack, kritischer Pfad
000330*
000340* Aenderungen
000350*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000360*----------------------------------------------------------------*
000370* Vers. | Datum    | von | Kommentar                             *
000380*-------|----------|-----|---------------------------------------*
000390*A.00.00|1993-07-14| jgk | Neuerstellung - Gegenstueck zu CPMFWD0M*
000400*A.00.01|1993-07-20| jgk | Zyklus-Erkennung Rueckwaertslauf erg.  *
000410*A.01.00|1996-11-19| dps | Vorgaengerliste statt Nachfolgerliste  *
000420*                         | wiederverwendet                       *
000430*B.00.00|1999-01-08| rlw | Y2K - keine Datumsfelder betroffen     *
000440*B.00.01|2001-06-12| jgk | Abbruchliste auf 500 Eintraege erweitert*
000450*B.00.02|2002-03-20| dps | Slack-Berechnung auf COMP umgestellt   *
000460*B.00.03|2003-11-04| kl  | Change-Request 4433 - BWD-RC vereinheitl*
000470*----------------------------------------------------------------*
000480*
000490* Programmbeschreibung
000500* --------------------
000510* Wird von CPMSKED nach erfolgreichem Vorwaertslauf gerufen; die
000520* Projektdauer aus CPMFWD0M wird als Startwert fuer den
000530* Rueckwaertslauf uebernommen.  Jeder Vorgang ohne Nachfolger
000540* erhaelt LATEST-FINISH = Projektdauer; ein Vorgaenger wird
000550* verarbeitbar, sobald alle seine Nachfolger abgearbeitet sind
000560* (Latest-time propagation rule).  Bleibt nach Leerlauf der
000570* Warteschlange ein Vorgang unverarbeitet, liegt ebenfalls ein
000580* Abhaengigkeitszyklus vor.  Im Anschluss werden fuer jeden
000590* Vorgang SLACK und der Kennzeichner fuer den kritischen Pfad
000600* gesetzt (Critical path / slack rule).
000610*
000620* Das Modul spiegelt den Vorwaertslauf CPMFWD0M fast Zeile fuer
000630* Zeile, nur mit vertauschter Laufrichtung: dort wird je Vorgang
000640* die Liste seiner NACHFOLGER (aus dessen Abhaengigkeitsangaben
000650* aufgebaut) durchlaufen, hier die Liste seiner VORGAENGER - die
000660* aber technisch genauso aus einer invertierten Abhaengigkeits-
000670* liste aufgebaut wird wie beim Vorwaertslauf die Nachfolger-
000680* liste (siehe C100-BUILD-PREDECESSORS weiter unten).  Wer an
000690* einer der beiden Stellen etwas aendert, sollte die andere
000700* gleich mitpruefen.
000710*
000720******************************************************************
000730
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM
000780     SWITCH-1 IS CPM-SHOW-VERSION
000790         ON STATUS IS SHOW-VERSION
000800     CLASS ALPHNUM IS "0123456789"
000810                      "abcdefghijklmnopqrstuvwxyz"
000820                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000830                      " .,;-_!$%&/=*+".
000840
000850 DATA DIVISION.
000860 WORKING-STORAGE SECTION.
000870*--------------------------------------------------------------------*
000880* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000890*--------------------------------------------------------------------*
000900 01          COMP-FELDER.
000910*    C4-I1 - laufender Vorgang (aeusserer Index); in C200-BACKWARD-
000920*            PASS jeweils der gerade aus der Warteschlange
000930*            entnommene, bereits fertige Vorgang
000940     05      C4-I1               PIC S9(04) COMP.
000950*    C4-I2 - Index ueber die eigene Vorgaengerliste eines Vorganges
000960*            (WTSK-DEP-CODE); beim Aufbau der Nachfolgertabelle wie
000970*            beim Versuch, einen Vorgaenger verarbeitbar zu machen
000980     05      C4-I2               PIC S9(04) COMP.
000990*    C4-I3 - Tabellenindex des per C4-I2 gerade angesprochenen
001000*            Vorgaengers, nachdem sein Code in WTSK-TASK-CODE
001010*            gefunden wurde
001020     05      C4-I3               PIC S9(04) COMP.
001030*    C4-QPTR/C4-QEND - Lese-/Schreibzeiger der FIFO-Warteschlange;
001040*            solange C4-QPTR <= C4-QEND stehen noch unbearbeitete
001050*            Eintraege an
001060     05      C4-QPTR             PIC S9(04) COMP.
001070     05      C4-QEND             PIC S9(04) COMP.
001080*    C4-DONE-COUNT - Anzahl der bereits mit LATEST-Zeiten versehenen
001090*            Vorgaenge; bleibt sie am Ende kleiner als die Anzahl
001100*            aller Vorgaenge, war nicht jeder Vorgang erreichbar
001110     05      C4-DONE-COUNT       PIC S9(04) COMP.
001120*    C4-SIDX - Laufindex ueber die Nachfolgerliste eines Vorganges
001130*            (SUCC-IDX-LIST); treibt die Schleifen in C222/C223 an
001140*            und darf deshalb innerhalb dieser Schleifen niemals
001150*            ueberschrieben werden
001160     05      C4-SIDX             PIC S9(04) COMP.
001170*    C4-S2 - Hilfsfeld fuer den per C4-SIDX nachgeschlagenen
001180*            Nachfolger-Tabellenindex; getrennt von C4-SIDX
001190*            gehalten, damit die VARYING-Schleife ihren eigenen
001200*            Laufindex nicht verliert (frueher ein echter Fehler
001210*            in diesem Modul, siehe Aenderungsvermerk A.01.00)
001220     05      C4-S2               PIC S9(04) COMP.
001230*    C4-MINSTART - laufendes Minimum ueber LATEST-START aller
001240*            Nachfolger eines Vorganges, waehrend C223/C225 es
001250*            ermitteln
001260     05      C4-MINSTART         PIC S9(04) COMP.
001270
001280*    C4-X/C4-NUM - byteweise Hilfsfelder, Praefix-Konvention wie in
001290*            CPMSKED/CPMFWD0M
001300     05      C4-X.
001310      10                         PIC X value low-value.
001320      10     C4-X2               PIC X.
001330     05      C4-NUM redefines C4-X
001340                                 PIC S9(04) COMP.
001350     05      FILLER              PIC X(02).
001360
001370*--------------------------------------------------------------------*
001380* Felder mit konstantem Inhalt: Praefix K
001390*--------------------------------------------------------------------*
001400 01          KONSTANTE-FELDER.
001410     05      K-MODUL             PIC X(08)      VALUE "CPMBWD0M".
001420     05      FILLER              PIC X(02).
001430
001440*----------------------------------------------------------------*
001450* Conditional-Felder
001460*----------------------------------------------------------------*
001470 01          SCHALTER.
001480     05      PRG-STATUS          PIC 9.
001490          88 PRG-OK                          VALUE ZERO.
001500          88 PRG-ABBRUCH                     VALUE 2.
001510
001520*    SUCC-FOUND-FLAG wird in C222-ALL-SUCC-DONE als "alle
001530*    Nachfolger bereits fertig" Anzeiger zweckentfremdet - der
001540*    Name stammt noch aus einer frueheren Fassung, in der er nur
001550*    die Existenzpruefung einer einzelnen Nachfolgerbeziehung
001560*    anzeigte
001570     05      SUCC-FOUND-FLAG     PIC X          VALUE "N".
001580          88 SUCC-TASK-FOUND                     VALUE "Y".
001590
001600     05      FILLER              PIC X(02).
001610
001620*--------------------------------------------------------------------*
001630* Nachfolgertabelle fuer den Rueckwaertslauf - Praefix SUCC, ein
001640* Eintrag je Vorgang (dieselbe Struktur wie in CPMFWD0M, hier aber
001650* aus der Dependency-Liste der Vorgaenger neu aufgebaut, weil
001660* dieses Modul seine eigene Kopie unabhaengig vom Vorwaertslauf
001670* haelt - CPMFWD0M und CPMBWD0M tauschen keine Tabellen aus, nur
001680* die fertig terminierten Vorgangsdaten ueber CPMW-TASK-TABLE)
001690*--------------------------------------------------------------------*
001700 01          SUCC-TABLE.
001710     05      SUCC-ENTRY          OCCURS 500 TIMES.
001720*        SUCC-COUNT(x) - Anzahl der Vorgaenge, die Vorgang x als
001730*        Vorgaenger nennen (also die Nachfolger von x)
001740         10  SUCC-COUNT          PIC 9(04) COMP.
001750*        SUCC-IDX-LIST(x,*) - Tabellenindizes dieser Nachfolger
001760         10  SUCC-IDX-LIST       OCCURS 500 TIMES
001770                                  PIC 9(04) COMP.
001780     05      FILLER              PIC X(02).
001790
001800*--------------------------------------------------------------------*
001810* FIFO-Warteschlange - enthaelt Tabellenindizes verarbeitbarer
001820* Vorgaenge, in der Reihenfolge, in der sie verarbeitbar wurden;
001830* dieselbe Technik wie in CPMFWD0M, nur mit vertauschter
001840* Laufrichtung (hier: von den Vorgaengen ohne Nachfolger aus
001850* rueckwaerts durch das Abhaengigkeitsnetz)
001860*--------------------------------------------------------------------*
001870 01          QUEUE-TABLE.
001880     05      QUEUE-SLOT          OCCURS 500 TIMES
001890                                  PIC 9(04) COMP.
001900*    QUEUE-ALPHA-VIEW - byteweise Sicht fuer ein DISPLAY im
001910*    Fehlerfall, produktiv nicht benutzt
001920 01          QUEUE-ALPHA-VIEW REDEFINES QUEUE-TABLE.
001930     05      FILLER              PIC X(2000).
001940
001950*--------------------------------------------------------------------*
001960* Vorgangstabelle - identisch mit der Struktur in CPMSKED; wird von
001970* dort per CALL als gemeinsamer Speicherbereich uebergeben und von
001980* diesem Modul direkt fortgeschrieben (LATE-START/LATE-FINISH/
001990* SLACK/CRITICAL-FLAG je Vorgang)
002000*--------------------------------------------------------------------*
002010 LINKAGE SECTION.
002020     COPY CPMRWORK.
002030
002040*--------------------------------------------------------------------*
002050* Schnittstelle zum Aufrufer
002060*--------------------------------------------------------------------*
002070 01          BWD-LINK-REC.
002080*    BWD-RC: 0 = OK, 9999 = Abbruch
002090     05      BWD-RC              PIC S9(04) COMP.
002100*    BWD-ERROR-KIND: "CY" = Abhaengigkeitszyklus (die einzige
002110*    Abbruchursache, die dieses Modul selbst feststellen kann -
002120*    die Existenzpruefung der Abhaengigkeiten ist bereits im
002130*    Vorwaertslauf erfolgt)
002140     05      BWD-ERROR-KIND      PIC X(02).
002150*    BWD-PROJECT-DURATION - wird von CPMSKED aus FWD-PROJECT-
002160*    DURATION uebernommen und ist hier nur Eingabe, keine Ausgabe
002170     05      BWD-PROJECT-DURATION PIC 9(04) COMP.
002180     05      BWD-BAD-COUNT       PIC 9(04) COMP.
002190     05      BWD-BAD-TABLE       OCCURS 500 TIMES.
002200         10  BWD-BAD-TASK        PIC X(10).
002210*        BWD-BAD-DEP bleibt hier immer SPACES - beim Rueckwaerts-
002220*        lauf ist nicht ein einzelnes fehlendes Vorgaenger-Paar
002230*        die Ursache (das waere schon im Vorwaertslauf aufgefallen),
002240*        sondern ein Vorgang, der im Zyklus gefangen blieb
002250         10  BWD-BAD-DEP         PIC X(10).
002260*    BWD-BAD-LIST-FLAT erlaubt CPMSKED im Fehlerfall notfalls eine
002270*    einzeilige Pruef-Ausgabe der kompletten Abbruchliste
002280     05      BWD-BAD-LIST-FLAT REDEFINES BWD-BAD-TABLE
002290                                 PIC X(10000).
002300     05      FILLER              PIC X(02).
002310
002320 PROCEDURE DIVISION USING CPMW-TASK-TABLE BWD-LINK-REC.
002330******************************************************************
002340* Steuerungs-Section
002350******************************************************************
002360 A100-STEUERUNG SECTION.
002370 A100-00.
002380*    ---> SWITCH-1 ist nur fuer interaktive Testlaeufe gedacht
002390     IF  SHOW-VERSION
002400         DISPLAY K-MODUL " vom Rueckwaertslauf"
002410         EXIT PROGRAM
002420     END-IF
002430
002440*    ---> Vorlauf, Verarbeitung, Ende - analog zu CPMFWD0M
002450     PERFORM B000-VORLAUF
002460     PERFORM B100-VERARBEITUNG
002470     PERFORM B090-ENDE
002480     EXIT PROGRAM
002490     .
002500 A100-99.
002510     EXIT.
002520
002530******************************************************************
002540* Vorlauf - Felder initialisieren, jeden Vorgang als "noch nicht
002550* bearbeitet" markieren
002560******************************************************************
002570 B000-VORLAUF SECTION.
002580 B000-00.
002590     MOVE ZERO TO PRG-STATUS
002600     MOVE ZERO TO BWD-BAD-COUNT
002610     MOVE SPACES TO BWD-ERROR-KIND
002620*    Beide Tabellen werden bei jedem CALL neu aufgebaut - der
002630*    Speicherbereich gehoert dem Aufrufer und koennte noch Reste
002640*    eines frueheren Laufes enthalten
002650     INITIALIZE SUCC-TABLE QUEUE-TABLE
002660
002670*    ---> WTSK-BWD-DONE-FLAG wird vom Vorwaertslauf nicht gesetzt,
002680*         deshalb hier fuer jeden Vorgang explizit auf "N"
002690     PERFORM C005-INIT-ONE-TASK THRU C005-INIT-ONE-TASK-EXIT
002700         VARYING C4-I1 FROM 1 BY 1
002710             UNTIL C4-I1 > CPMW-TASK-COUNT
002720     .
002730 B000-99.
002740     EXIT.
002750
002760 C005-INIT-ONE-TASK.
002770     SET WTSK-BWD-NOT-DONE(C4-I1) TO TRUE
002780     .
002790 C005-INIT-ONE-TASK-EXIT.
002800     EXIT.
002810
002820******************************************************************
002830* Ende - Rueckgabecode fuer den Aufrufer setzen
002840******************************************************************
002850 B090-ENDE SECTION.
002860 B090-00.
002870     IF  PRG-ABBRUCH
002880         MOVE 9999 TO BWD-RC
002890     ELSE
002900         MOVE ZERO TO BWD-RC
002910     END-IF
002920     .
002930 B090-99.
002940     EXIT.
002950
002960******************************************************************
002970* Verarbeitung - Vorgaengerliste, Rueckwaertslauf, Slack/Flag
002980******************************************************************
002990 B100-VERARBEITUNG SECTION.
003000 B100-00.
003010*    ---> Schritt 1: Nachfolgertabelle aus den Abhaengigkeits-
003020*         angaben jedes Vorganges aufbauen (siehe Banner dort,
003030*         warum die SECTION trotzdem BUILD-PREDECESSORS heisst)
003040     PERFORM C100-BUILD-PREDECESSORS
003050
003060*    ---> Schritt 2: eigentlicher Rueckwaertslauf; bei Zyklus-
003070*         Abbruch sofort zurueck an CPMSKED, ohne Slack zu
003080*         berechnen (die spaeten Zeiten waeren ohnehin unvollstaendig)
003090     PERFORM C200-BACKWARD-PASS
003100     IF  PRG-ABBRUCH
003110         EXIT SECTION
003120     END-IF
003130
003140*    ---> Schritt 3: Slack und kritischer Pfad je Vorgang
003150     PERFORM C300-SLACK-AND-FLAG THRU C300-SLACK-AND-FLAG-EXIT
003160         VARYING C4-I1 FROM 1 BY 1
003170             UNTIL C4-I1 > CPMW-TASK-COUNT
003180     .
003190 B100-99.
003200     EXIT.
003210
003220******************************************************************
003230* Nachfolgerliste aufbauen - fuer jeden Vorgaenger eines Vorganges
003240* wird der Vorgang selbst in dessen Nachfolgerliste eingetragen
003250* (Gegenstueck zur Nachfolgerliste in CPMFWD0M; die Dependency-
003260* Liste je Vorgang ist bereits im Vorwaertslauf validiert worden,
003270* daher kein erneuter Existenztest hier).  Die SECTION heisst aus
003280* historischen Gruenden BUILD-PREDECESSORS (so benannt, als man
003290* hier noch eine echte Vorgaengertabelle fuehrte) - inhaltlich
003300* liefert sie aber, wie in CPMFWD0M, fuer jeden Vorgang die Liste
003310* seiner NACHFOLGER, denn genau diese braucht der Rueckwaertslauf,
003320* um zu erkennen, wann ein Vorgang "fertig" ist.
003330******************************************************************
003340 C100-BUILD-PREDECESSORS SECTION.
003350 C100-00.
003360     PERFORM C110-ONE-TASK-PRED THRU C110-ONE-TASK-PRED-EXIT
003370         VARYING C4-I1 FROM 1 BY 1
003380             UNTIL C4-I1 > CPMW-TASK-COUNT
003390     .
003400 C100-99.
003410     EXIT.
003420
003430*    Fuer jede Abhaengigkeitsangabe des Vorganges C4-I1 einen
003440*    Eintrag in der Nachfolgertabelle des jeweiligen Vorgaengers
003450*    anlegen
003460 C110-ONE-TASK-PRED.
003470     PERFORM C111-ONE-DEP-PRED THRU C111-ONE-DEP-PRED-EXIT
003480         VARYING C4-I2 FROM 1 BY 1
003490             UNTIL C4-I2 > WTSK-DEP-COUNT(C4-I1)
003500     .
003510 C110-ONE-TASK-PRED-EXIT.
003520     EXIT.
003530
003540*    Einen einzelnen Vorgaengercode (WTSK-DEP-CODE(C4-I1,C4-I2))
003550*    in seinen Tabellenindex aufloesen und dort C4-I1 als
003560*    Nachfolger eintragen
003570 C111-ONE-DEP-PRED.
003580     PERFORM C112-FIND-DEP-INDEX THRU C112-FIND-DEP-INDEX-EXIT
003590         VARYING C4-I3 FROM 1 BY 1
003600             UNTIL C4-I3 > CPMW-TASK-COUNT
003610                OR WTSK-DEP-CODE(C4-I1, C4-I2) = WTSK-TASK-CODE(C4-I3)
003620     .
003630 C111-ONE-DEP-PRED-EXIT.
003640**  ---> C4-I3 zeigt jetzt auf den Vorgaenger-Eintrag; diesen
003650**       Vorgaenger bekommt C4-I1 als Nachfolger in dessen eigener
003660**       SUCC-TABLE-Zeile eingetragen.
003670     ADD  1 TO SUCC-COUNT(C4-I3)
003680     MOVE C4-I1 TO SUCC-IDX-LIST(C4-I3, SUCC-COUNT(C4-I3))
003690     EXIT.
003700
003710*    reine Suchschleife, kein eigener Verarbeitungsschritt - der
003720*    Koerper bleibt bewusst leer (CONTINUE), vgl. die gleiche
003730*    Bauweise in CPMFWD0M's C212-FIND-SUCC-INDEX
003740 C112-FIND-DEP-INDEX.
003750     CONTINUE
003760     .
003770 C112-FIND-DEP-INDEX-EXIT.
003780     EXIT.
003790
003800******************************************************************
003810* Rueckwaertslauf - FIFO-Warteschlange ueber Vorgaenge ohne
003820* Nachfolger, Latest-time propagation rule.  C4-DONE-COUNT zaehlt
003830* mit, wie viele Vorgaenge bereits ihre LATEST-Zeiten erhalten
003840* haben; bleibt die Warteschlange leer, bevor alle Vorgaenge
003850* bedient sind, gibt es einen Abhaengigkeitszyklus (derselbe
003860* Test wie im Vorwaertslauf, nur auf Nachfolger statt Vorgaenger
003870* bezogen).
003880******************************************************************
003890 C200-BACKWARD-PASS SECTION.
003900 C200-00.
003910     MOVE ZERO TO C4-QPTR C4-QEND C4-DONE-COUNT
003920
003930*    ---> Startmenge: alle Vorgaenge ohne Nachfolger
003940     PERFORM C210-SEED-QUEUE THRU C210-SEED-QUEUE-EXIT
003950         VARYING C4-I1 FROM 1 BY 1
003960             UNTIL C4-I1 > CPMW-TASK-COUNT
003970
003980*    ---> Warteschlange leeren, bis alle erreichbaren Vorgaenge
003990*         bedient sind; C4-QPTR zeigt dabei immer auf den
004000*         naechsten noch zu bearbeitenden Eintrag
004010     ADD  1 TO C4-QPTR
004020     PERFORM C220-DRAIN-QUEUE
004030         UNTIL C4-QPTR > C4-QEND
004040
004050*    ---> bleiben Vorgaenge unverarbeitet, war mindestens einer
004060*         von ihnen Teil eines Abhaengigkeitszyklus
004070     IF  C4-DONE-COUNT < CPMW-TASK-COUNT
004080         MOVE "CY" TO BWD-ERROR-KIND
004090         PERFORM C230-LIST-UNPROCESSED THRU C230-LIST-UNPROCESSED-EXIT
004100             VARYING C4-I1 FROM 1 BY 1
004110                 UNTIL C4-I1 > CPMW-TASK-COUNT
004120         SET PRG-ABBRUCH TO TRUE
004130     END-IF
004140     .
004150 C200-99.
004160     EXIT.
004170
004180******************************************************************
004190* Ein Vorgang ohne Nachfolger (SUCC-COUNT = 0) startet den
004200* Rueckwaertslauf mit LATEST-FINISH = Projektdauer - das ist die
004210* Randbedingung, von der aus sich alle spaeteren Zeiten rueckwaerts
004220* ableiten (Latest-time propagation rule, Startwert)
004230******************************************************************
004240 C210-SEED-QUEUE.
004250     IF  SUCC-COUNT(C4-I1) = ZERO
004260         MOVE BWD-PROJECT-DURATION TO WTSK-LATE-FINISH(C4-I1)
004270         COMPUTE WTSK-LATE-START(C4-I1) =
004280             WTSK-LATE-FINISH(C4-I1) - WTSK-DURATION(C4-I1)
004290         SET WTSK-BWD-DONE(C4-I1) TO TRUE
004300         ADD 1 TO C4-DONE-COUNT
004310         ADD 1 TO C4-QEND
004320         MOVE C4-I1 TO QUEUE-SLOT(C4-QEND)
004330     END-IF
004340     .
004350 C210-SEED-QUEUE-EXIT.
004360     EXIT.
004370
004380******************************************************************
004390* Einen fertig bearbeiteten Vorgang aus der Warteschlange
004400* entnehmen und seine eigenen Vorgaenger (WTSK-DEP-CODE) auf
004410* Verarbeitbarkeit pruefen - "verarbeitbar" heisst hier: alle
004420* Nachfolger dieses Vorgaengers haben bereits ihre LATEST-Zeiten
004430******************************************************************
004440 C220-DRAIN-QUEUE.
004450     MOVE QUEUE-SLOT(C4-QPTR) TO C4-I1
004460     ADD  1 TO C4-QPTR
004470
004480     PERFORM C221-TRY-ONE-PRED THRU C221-TRY-ONE-PRED-EXIT
004490         VARYING C4-I2 FROM 1 BY 1
004500             UNTIL C4-I2 > WTSK-DEP-COUNT(C4-I1)
004510     .
004520
004530*    Einen einzelnen Vorgaenger (WTSK-DEP-CODE(C4-I1,C4-I2)) des
004540*    gerade entnommenen Vorganges pruefen und bei Erfolg selbst in
004550*    die Warteschlange stellen
004560 C221-TRY-ONE-PRED.
004570     PERFORM C226-FIND-PRED-INDEX THRU C226-FIND-PRED-INDEX-EXIT
004580         VARYING C4-I3 FROM 1 BY 1
004590             UNTIL C4-I3 > CPMW-TASK-COUNT
004600                OR WTSK-DEP-CODE(C4-I1, C4-I2) = WTSK-TASK-CODE(C4-I3)
004610
004620*    bereits fertig bearbeitete Vorgaenger (z.B. weil ein anderer
004630*    Nachfolger ihn schon freigegeben hat) werden nicht doppelt
004640*    in die Warteschlange gestellt
004650     IF  WTSK-BWD-DONE(C4-I3)
004660         GO TO C221-TRY-ONE-PRED-EXIT
004670     END-IF
004680
004690     PERFORM C222-ALL-SUCC-DONE THRU C222-ALL-SUCC-DONE-EXIT
004700
004710     IF  SUCC-TASK-FOUND
004720         PERFORM C223-SET-LATE-TIMES
004730         SET WTSK-BWD-DONE(C4-I3) TO TRUE
004740         ADD 1 TO C4-DONE-COUNT
004750         ADD 1 TO C4-QEND
004760         MOVE C4-I3 TO QUEUE-SLOT(C4-QEND)
004770     END-IF
004780     .
004790 C221-TRY-ONE-PRED-EXIT.
004800     EXIT.
004810
004820*    reine Suchschleife, kein eigener Verarbeitungsschritt
004830 C226-FIND-PRED-INDEX.
004840     CONTINUE
004850     .
004860 C226-FIND-PRED-INDEX-EXIT.
004870     EXIT.
004880
004890******************************************************************
004900* Pruefen, ob alle Nachfolger von WTSK-TASK-CODE(C4-I3) bereits
004910* abgearbeitet sind - SUCC-TASK-FOUND wird hier als "alle fertig"
004920* Anzeiger mitbenutzt.  Der Laufindex dieser Pruefschleife ist
004930* C4-SIDX; er darf in C224-CHECK-ONE-SUCC nicht ueberschrieben
004940* werden, deshalb liegt der dort nachgeschlagene Tabellenindex in
004950* C4-S2.
004960******************************************************************
004970 C222-ALL-SUCC-DONE.
004980     SET SUCC-TASK-FOUND TO TRUE
004990
005000     PERFORM C224-CHECK-ONE-SUCC THRU C224-CHECK-ONE-SUCC-EXIT
005010         VARYING C4-SIDX FROM 1 BY 1
005020             UNTIL C4-SIDX > SUCC-COUNT(C4-I3)
005030                OR NOT SUCC-TASK-FOUND
005040     .
005050 C222-ALL-SUCC-DONE-EXIT.
005060     EXIT.
005070
005080******************************************************************
005090* Nachfolger Nr. C4-SIDX von WTSK-TASK-CODE(C4-I3) - ueber
005100* SUCC-TABLE(C4-I3) liegen hier bereits dessen eigene Nachfolger
005110* vor, denn SUCC-TABLE(x) wurde in C100 mit jedem Vorgang
005120* bestueckt, der x als Vorgaenger eintraegt.  Ist auch nur einer
005130* dieser Nachfolger noch nicht fertig, ist C4-I3 noch nicht
005140* verarbeitbar.
005150******************************************************************
005160 C224-CHECK-ONE-SUCC.
005170     MOVE SUCC-IDX-LIST(C4-I3, C4-SIDX) TO C4-S2
005180     IF  NOT WTSK-BWD-DONE(C4-S2)
005190         SET SUCC-TASK-FOUND TO FALSE
005200     END-IF
005210     .
005220 C224-CHECK-ONE-SUCC-EXIT.
005230     EXIT.
005240
005250******************************************************************
005260* Spaetester Start/Ende fuer WTSK-TASK-CODE(C4-I3) setzen -
005270* Latest-time propagation rule: MIN(LATEST-START) ueber alle
005280* Nachfolger; das Ergebnis ist LATEST-FINISH dieses Vorganges,
005290* LATEST-START folgt daraus durch Abzug der eigenen Dauer
005300******************************************************************
005310 C223-SET-LATE-TIMES.
005320*    Startwert der Minimumsuche ist die Projektdauer selbst - ein
005330*    Vorgang kann nie spaeter enden als das Projekt insgesamt
005340     MOVE BWD-PROJECT-DURATION TO C4-MINSTART
005350
005360     PERFORM C225-MIN-ONE-SUCC THRU C225-MIN-ONE-SUCC-EXIT
005370         VARYING C4-SIDX FROM 1 BY 1
005380             UNTIL C4-SIDX > SUCC-COUNT(C4-I3)
005390
005400     MOVE C4-MINSTART TO WTSK-LATE-FINISH(C4-I3)
005410     COMPUTE WTSK-LATE-START(C4-I3) =
005420         WTSK-LATE-FINISH(C4-I3) - WTSK-DURATION(C4-I3)
005430     .
005440
005450*    Nachfolger Nr. C4-SIDX auf sein eigenes LATEST-START pruefen
005460*    und gegebenenfalls als neues Minimum uebernehmen - C4-S2
005470*    haelt den nachgeschlagenen Tabellenindex, damit C4-SIDX als
005480*    Schleifenzaehler unberuehrt bleibt
005490 C225-MIN-ONE-SUCC.
005500     MOVE SUCC-IDX-LIST(C4-I3, C4-SIDX) TO C4-S2
005510     IF  WTSK-LATE-START(C4-S2) < C4-MINSTART
005520         MOVE WTSK-LATE-START(C4-S2) TO C4-MINSTART
005530     END-IF
005540     .
005550 C225-MIN-ONE-SUCC-EXIT.
005560     EXIT.
005570
005580******************************************************************
005590* Unverarbeitete Vorgaenge nach Leerlauf der Warteschlange
005600* auflisten (Circular / unschedulable dependency detection) -
005610* BWD-BAD-DEP bleibt hier leer, denn anders als beim Vorwaerts-
005620* lauf ist nicht ein einzelnes fehlendes Bezugspaar die Ursache,
005630* sondern der Vorgang selbst konnte im Zyklus nie freigegeben
005640* werden
005650******************************************************************
005660 C230-LIST-UNPROCESSED.
005670     IF  NOT WTSK-BWD-DONE(C4-I1)
005680         ADD 1 TO BWD-BAD-COUNT
005690         IF  BWD-BAD-COUNT NOT > 500
005700             MOVE WTSK-TASK-CODE(C4-I1) TO BWD-BAD-TASK(BWD-BAD-COUNT)
005710             MOVE SPACES TO BWD-BAD-DEP(BWD-BAD-COUNT)
005720         END-IF
005730     END-IF
005740     .
005750 C230-LIST-UNPROCESSED-EXIT.
005760     EXIT.
005770
005780******************************************************************
005790* Slack und kritischer Pfad - Critical path / slack rule:
005800* SLACK = LATEST-START - EARLIEST-START; SLACK = 0 -> kritisch.
005810* EARLIEST-START kommt aus dem Vorwaertslauf (CPMFWD0M), LATEST-
005820* START aus dem eben abgeschlossenen Rueckwaertslauf - beide
005830* stehen bereits in derselben CPMW-TASK-TABLE, ein Vergleich
005840* reicht also aus, ohne weitere Tabellen zu durchsuchen
005850******************************************************************
005860 C300-SLACK-AND-FLAG.
005870     COMPUTE WTSK-SLACK(C4-I1) =
005880         WTSK-LATE-START(C4-I1) - WTSK-EARLY-START(C4-I1)
005890
005900     IF  WTSK-SLACK(C4-I1) = ZERO
005910         MOVE "Y" TO WTSK-CRITICAL-FLAG(C4-I1)
005920     ELSE
005930         MOVE "N" TO WTSK-CRITICAL-FLAG(C4-I1)
005940     END-IF
005950     .
005960 C300-SLACK-AND-FLAG-EXIT.
005970     EXIT.
