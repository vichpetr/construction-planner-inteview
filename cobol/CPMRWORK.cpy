000100******************************************************************
000110* COPYBOOK    :: CPMRWORK
000120* BESCHREIBUNG :: Shared in-memory task table.  CPMSKED builds
000130*                 one occurrence per TASK-RECORD read from TASK-IN;
000140*                 CPMFWD0M, CPMBWD0M and CPMCRW0M all receive this
000150*                 same table BY REFERENCE on their CALL USING and
000160*                 work the schedule fields in place, occurrence by
000170*                 occurrence, rather than passing records back and
000180*                 forth one at a time.
000190*
000200*                 MUST be COPYd identically into the WORKING-STORAGE
000210*                 of CPMSKED and the LINKAGE SECTION of every module
000220*                 it CALLs - the occurrence count and field order
000230*                 have to line up byte-for-byte across the CALL.
000240*
000250* Aenderungen:
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|1991-02-18| rlw | Neuerstellung - CPM Batch Planner     *
000300*A.00.01|1993-07-06| jgk | Equipment-/Dependency-Spiegel ergaenzt*
000310*A.00.02|1996-11-19| dps | MAX-CPMW-TASKS von 200 auf 500 erhoeht*
000320*A.00.03|1999-01-08| rlw | Y2K - keine Datumsfelder betroffen    *
000330*----------------------------------------------------------------*
000340*
000350*            Arbeitsobergrenze fuer die Vorgangstabelle - bei
000360*            Bedarf zusammen mit CPMW-TASK-ENTRY OCCURS erhoehen.
000370 01  MAX-CPMW-TASKS                PIC 9(04) COMP VALUE 500.
000380*
000390 01  CPMW-TASK-TABLE.
000400     05  CPMW-TASK-COUNT           PIC 9(04) COMP.
000410     05  CPMW-TASK-ENTRY           OCCURS 500 TIMES.
000420*                Aus CPM-TASK-RECORD uebernommene Stammdaten
000430         10  WTSK-TASK-CODE        PIC X(10).
000440         10  WTSK-OPERATION-NAME   PIC X(30).
000450         10  WTSK-ELEMENT-NAME     PIC X(30).
000460         10  WTSK-DURATION         PIC 9(04).
000470         10  WTSK-CREW-NAME        PIC X(20).
000480         10  WTSK-CREW-ASSIGN      PIC 9(04).
000490         10  WTSK-EQUIP-COUNT      PIC 9(02).
000500         10  WTSK-EQUIP-TABLE      OCCURS 20 TIMES.
000510             15  WTSK-EQUIP-NAME   PIC X(20).
000520             15  WTSK-EQUIP-QTY    PIC 9(04).
000530         10  WTSK-DEP-COUNT        PIC 9(02).
000540         10  WTSK-DEP-TABLE        OCCURS 20 TIMES.
000550             15  WTSK-DEP-CODE     PIC X(10).
000560*                Vom Vorwaertslauf (CPMFWD0M) gesetzt
000570         10  WTSK-EARLY-START      PIC 9(04) COMP.
000580         10  WTSK-EARLY-FINISH     PIC 9(04) COMP.
000590         10  WTSK-FWD-DONE-FLAG    PIC X(01).
000600             88  WTSK-FWD-DONE         VALUE "Y".
000610             88  WTSK-FWD-NOT-DONE     VALUE "N".
000620*                Vom Rueckwaertslauf (CPMBWD0M) gesetzt
000630         10  WTSK-LATE-START       PIC 9(04) COMP.
000640         10  WTSK-LATE-FINISH      PIC 9(04) COMP.
000650         10  WTSK-SLACK            PIC 9(04) COMP.
000660         10  WTSK-CRITICAL-FLAG    PIC X(01).
000670         10  WTSK-BWD-DONE-FLAG    PIC X(01).
000680             88  WTSK-BWD-DONE         VALUE "Y".
000690             88  WTSK-BWD-NOT-DONE     VALUE "N".
000700*                Reserve fuer kuenftige Erweiterungen
000710         10  FILLER                PIC X(04).
